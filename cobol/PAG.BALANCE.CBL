000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PORTFOLIO-AGGREGATION-BALANCE.                               
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* PORTFOLIO-AGGREGATION-BALANCE IS THE SECOND STEP OF THE       *         
000200* NIGHTLY PORTFOLIO VALUATION JOB.  IT SORTS THE VALUATIONS     *         
000210* WRITTEN BY PVL.TIP01 INTO CURRENT-VALUE DESCENDING ORDER,     *         
000220* ACCUMULATES THE PORTFOLIO CONTROL TOTALS, CALLS THE REPORT    *         
000230* SUBPROGRAM TO EDIT THE POSITIONS REPORT ONE LINE AT A TIME,   *         
000240* AND WRITES THE SINGLE PORTFOLIO-SUMMARY-RECORD FOR THE RUN.   *         
000250* THE SORT'S INPUT PROCEDURE RELEASES EVERY DETAIL LINE FROM    *         
000260* THE VALUATIONS FILE AND ITS OUTPUT PROCEDURE BOTH RETURNS     *         
000270* THE SORTED RECORDS AND ACCUMULATES THE RUNNING TOTALS IN THE  *         
000280* SAME PASS - THERE IS NO SEPARATE SUMMARIZATION STEP.          *         
000290*****************************************************************         
000300*                                                                         
000310*****************************************************************         
000320*                       CHANGE LOG                               *        
000330*****************************************************************         
000340* 03/14/89  J.K.     ZM-0010  ORIGINAL WRITE-UP.  BALANCED THE *          
000350*                             SDCM TRANSMIT FILE AGAINST THE    *         
000360*                             OVERNIGHT CONTROL TOTALS.          *        
000370* 05/18/92  A.N.     ZM-0142  ADDED OUT-OF-BALANCE SUSPENSE     *         
000380*                             LISTING FOR THE BACK OFFICE.      *         
000390* 02/14/96  R.P.     ZM-0307  TRAILER RECORD COUNT CHECK ADDED. *         
000400* 10/01/98  M.W.     ZM-0395  Y2K: BALANCING DATE FIELD          *        
000410*                             EXPANDED TO CC/YY.                 *        
000420* 04/19/04  K.S.     ZM-0557  REBUILT AS THE PORTFOLIO           *        
000430*                             AGGREGATION AND BALANCING STEP OF  *        
000440*                             THE NEW INVESTMENT TRACKER JOB.    *        
000450*                             SDCM TRANSMIT FIELDS REMOVED.      *        
000460* 03/02/12  T.B.     ZM-0736  SORT STEP ADDED - CURRENT VALUE    *        
000470*                             DESCENDING, SYMBOL ASCENDING ON    *        
000480*                             TIES - AHEAD OF THE REPORT CALL.   *        
000490* 11/14/15  T.B.     ZM-0805  HEADER/TRAILER RECORDS ON THE      *        
000500*                             VALUATIONS FILE ARE NOW SKIPPED    *        
000510*                             WHEN RELEASING TO THE SORT.        *        
000520* 01/20/26  P.D.     ZM-1152  EMPTY-RUN SUMMARY HANDLING MOVED   *        
000530*                             INTO THE REPORT SUBPROGRAM ITSELF. *        
000540* 03/09/26  P.D.     ZM-1188  SWITCHES AND THE POSITION COUNTER *         
000550*                             MOVED OFF THE 01-LEVEL INDICATOR   *        
000560*                             GROUP AND ONTO 77-LEVEL ITEMS, THE *        
000570*                             SHOP STANDARD FOR A STANDALONE     *        
000580*                             FLAG OR COUNTER.                   *        
000590*****************************************************************         
000600*                                                                         
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER. IBM-390.                                                
000640 OBJECT-COMPUTER. IBM-390.                                                
000650*                                                                         
000660* UPSI-0 CARRIES THE OPERATOR RERUN FLAG, SET AT THE CONSOLE   *          
000670* WHEN A PRIOR RUN ABENDED AFTER THE SORT BUT BEFORE THE        *         
000680* SUMMARY RECORD WAS WRITTEN (SEE ZM-0142 ABOVE).               *         
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM                                                   
000710     UPSI-0 ON STATUS IS PAG-RERUN-SW.                                    
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740*                                                                         
000750* POSITION-VALUATIONS - WRITTEN BY THE VALUATION REFRESH AND    *         
000760* RE-READ HERE AS THE SORT'S INPUT PROCEDURE SOURCE.            *         
000770     SELECT POSITION-VALUATIONS ASSIGN TO UT-S-PVALTNS                    
000780         ORGANIZATION IS LINE SEQUENTIAL.                                 
000790*                                                                         
000800* PORTFOLIO-SUMMARY - THE ONE-RECORD AGGREGATE OUTPUT FILE.     *         
000810     SELECT PORTFOLIO-SUMMARY ASSIGN TO UT-S-PSUMRY                       
000820         ORGANIZATION IS LINE SEQUENTIAL.                                 
000830*                                                                         
000840* SW-PVL-SORT-FILE - THE SD WORK FILE FOR THE CURRENT-VALUE     *         
000850* DESCENDING / SYMBOL ASCENDING SORT BELOW.                     *         
000860     SELECT SW-PVL-SORT-FILE ASSIGN TO UT-S-PVLSRT.                       
000870*                                                                         
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900*                                                                         
000910* POSITION-VALUATIONS IS AN INDEPENDENT RE-DECLARATION OF THE   *         
000920* SAME RECORD SHAPE POSITION-VALUATION-REFRESH OWNS - THIS SHOP *         
000930* KEEPS NO SHARED COPYBOOK LIBRARY, SO EVERY PROGRAM TOUCHING A *         
000940* FILE CARRIES ITS OWN COPY OF THE LAYOUT.  THE RECORD-TYPE-CDE *         
000950* 88-LEVELS LET THIS PROGRAM SKIP THE HEADER AND TRAILER LINES  *         
000960* AND SORT ONLY THE DETAIL AREA.                                *         
000970 FD  POSITION-VALUATIONS                                                  
000980     RECORDING MODE IS F                                                  
000990     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 159 CHARACTERS                                       
001010     BLOCK CONTAINS 0 RECORDS                                             
001020     DATA RECORD IS POSITION-VALUATION-RECORD.                            
001030 01  POSITION-VALUATION-RECORD.                                           
001040*    PV-RECORD-TYPE-CDE SELECTS WHICH OF THE THREE AREAS BELOW            
001050*    IS LIVE FOR THIS RECORD - HEADER, DETAIL OR TRAILER.                 
001060     05  PV-RECORD-TYPE-CDE               PIC X(2).                       
001070         88  PV-RECORD-HEADER                 VALUE 'HH'.                 
001080         88  PV-RECORD-DETAIL                  VALUE 'DD'.                
001090         88  PV-RECORD-TRAILER                 VALUE 'TT'.                
001100*    THE HEADER CARRIES ONLY THE RUN DATE; THIS PROGRAM DOES              
001110*    NOT USE IT, BUT THE AREA IS KEPT SO THE LAYOUT MATCHES THE           
001120*    FILE POSITION-VALUATION-REFRESH ACTUALLY WRITES.                     
001130     05  PV-HEADER-AREA.                                                  
001140         10  PV-RUN-DATE.                                                 
001150             15  PV-RUN-CC-DATE                PIC 9(2).                  
001160             15  PV-RUN-YY-DATE                PIC 9(2).                  
001170             15  PV-RUN-MM-DATE                PIC 9(2).                  
001180             15  PV-RUN-DD-DATE                PIC 9(2).                  
001190         10  FILLER                            PIC X(149).                
001200*    THE DETAIL AREA IS THE ONE THIS PROGRAM ACTUALLY SORTS AND           
001210*    ACCUMULATES - NINE FIELDS, ONE POSITION PER RECORD.                  
001220     05  PV-DETAIL-AREA REDEFINES PV-HEADER-AREA.                         
001230         10  PV-INSTR-SYMBOL                   PIC X(20).                 
001240         10  PV-INSTR-NAME                     PIC X(60).                 
001250         10  PV-QUANTITY                       PIC S9(11)V9(4).           
001260         10  PV-AVG-COST-BASIS                 PIC S9(9)V9(4).            
001270         10  PV-INVESTED-AMOUNT                PIC S9(11)V99.             
001280         10  PV-CURRENT-VALUE                  PIC S9(11)V99.             
001290         10  PV-PROFIT-LOSS                    PIC S9(11)V99.             
001300         10  PV-PROFIT-LOSS-PCT                PIC S9(5)V99.              
001310         10  PV-ZERO-PRICE-SW                  PIC X(3).                  
001320             88  PV-ZERO-PRICE                     VALUE 'YES'.           
001330*    THE TRAILER CARRIES THE WRITER'S OWN RECORD COUNT; NOT               
001340*    CROSS-CHECKED HERE, BUT RETAINED SO THE LAYOUT STAYS IN              
001350*    STEP WITH THE WRITING PROGRAM.                                       
001360     05  PV-TRAILER-AREA REDEFINES PV-HEADER-AREA.                        
001370         10  PV-TRAILER-REC-COUNT              PIC 9(7).                  
001380         10  FILLER                            PIC X(150).                
001390*                                                                         
001400* PORTFOLIO-SUMMARY - ONE RECORD PER RUN, ALWAYS WRITTEN EVEN   *         
001410* ON A ZERO-POSITION DAY (SEE 500-BUILD-SUMMARY-RECORD BELOW).  *         
001420 FD  PORTFOLIO-SUMMARY                                                    
001430     RECORDING MODE IS F                                                  
001440     LABEL RECORDS ARE STANDARD                                           
001450     RECORD CONTAINS 60 CHARACTERS                                        
001460     BLOCK CONTAINS 0 RECORDS                                             
001470     DATA RECORD IS PORTFOLIO-SUMMARY-RECORD.                             
001480 01  PORTFOLIO-SUMMARY-RECORD.                                            
001490*    FIVE TOTALS, BUILT BY 500-BUILD-SUMMARY-RECORD AND WRITTEN           
001500*    ONCE PER RUN - NO REDEFINES, SINCE THERE IS ONLY ONE SHAPE.          
001510     05  PS-TOTAL-INVESTED                PIC S9(13)V99.                  
001520     05  PS-TOTAL-CURRENT-VALUE           PIC S9(13)V99.                  
001530     05  PS-TOTAL-PROFIT-LOSS             PIC S9(13)V99.                  
001540     05  PS-TOTAL-PROFIT-LOSS-PCT         PIC S9(5)V99.                   
001550     05  PS-POSITION-COUNT                PIC S9(5).                      
001560     05  FILLER                           PIC X(03).                      
001570*                                                                         
001580* SW-PVL-SORT-FILE CARRIES THE SAME NINE DETAIL FIELDS AS       *         
001590* PV-DETAIL-AREA ABOVE, REORDERED SO THE SORT KEY LEADS THE     *         
001600* RECORD.  SW-SORT-KEY-AREA IS A SEPARATE REDEFINES SOLELY SO   *         
001610* THE SORT STATEMENT'S KEY CLAUSE CAN NAME SHORT FIELDS RATHER  *         
001620* THAN REPEATING THE FULL SW-PVL-SORT-RECORD GROUP.             *         
001630 SD  SW-PVL-SORT-FILE                                                     
001640     RECORD CONTAINS 100 CHARACTERS                                       
001650     DATA RECORD IS SW-PVL-SORT-RECORD.                                   
001660*    SW-CURRENT-VALUE LEADS THE RECORD SO ITS PICTURE LINES UP            
001670*    BYTE-FOR-BYTE WITH SW-SORT-KEY-VALUE BELOW.                          
001680 01  SW-PVL-SORT-RECORD.                                                  
001690     05  SW-CURRENT-VALUE                 PIC S9(11)V99.                  
001700     05  SW-INSTR-SYMBOL                  PIC X(20).                      
001710     05  SW-INSTR-NAME                    PIC X(60).                      
001720     05  SW-QUANTITY                      PIC S9(11)V9(4).                
001730     05  SW-AVG-COST-BASIS                PIC S9(9)V9(4).                 
001740     05  SW-INVESTED-AMOUNT               PIC S9(11)V99.                  
001750     05  SW-PROFIT-LOSS                   PIC S9(11)V99.                  
001760     05  SW-PROFIT-LOSS-PCT               PIC S9(5)V99.                   
001770     05  SW-ZERO-PRICE-SW                 PIC X(3).                       
001780     05  FILLER                           PIC X(05).                      
001790*    THIRD REDEFINES IN THIS PROGRAM - NAMES ONLY THE TWO SORT            
001800*    KEY FIELDS SO THE SORT STATEMENT'S KEY CLAUSE READS CLEAN.           
001810 01  SW-SORT-KEY-AREA REDEFINES SW-PVL-SORT-RECORD.                       
001820     05  SW-SORT-KEY-VALUE                PIC S9(11)V99.                  
001830     05  SW-SORT-KEY-SYMBOL                PIC X(20).                     
001840     05  FILLER                            PIC X(69).                     
001850*                                                                         
001860 WORKING-STORAGE SECTION.                                                 
001870*                                                                         
001880* STANDALONE SWITCHES AND THE POSITION COUNTER ARE DECLARED AT  *         
001890* THE 77 LEVEL PER SHOP STANDARD (ZM-1188 ABOVE) - ONLY THE     *         
001900* MULTI-FIELD CALL INTERFACE RECORD FURTHER BELOW STAYS AT THE  *         
001910* 01 LEVEL, SINCE IT IS PASSED WHOLE ON EVERY CALL TO THE       *         
001920* REPORT SUBPROGRAM.                                             *        
001930 77  EOF-VALUATIONS-SW                PIC X(3)  VALUE 'NO '.              
001940     88  EOF-VALUATIONS                   VALUE 'YES'.                    
001950 77  EOF-SORT-FILE-SW                 PIC X(3)  VALUE 'NO '.              
001960     88  EOF-SORT-FILE                     VALUE 'YES'.                   
001970 77  PAG-RERUN-SW                     PIC X(1)  VALUE SPACE.              
001980 77  PAG-POSITION-COUNT                PIC S9(5) COMP VALUE ZERO.         
001990*                                                                         
002000* THE FOUR RUNNING-TOTAL ACCUMULATORS STAY A SINGLE GROUP - THEY*         
002010* ARE MONEY AMOUNTS ACCUMULATED ACROSS THE WHOLE SORTED FILE,   *         
002020* NOT A STANDALONE SWITCH OR COUNTER, SO THEY REMAIN GROUPED    *         
002030* THE WAY THIS SHOP HAS ALWAYS GROUPED A RUN'S ACCUMULATORS.    *         
002040 01  PORTFOLIO-RUNNING-TOTALS.                                            
002050     05  PAG-TOTAL-INVESTED             PIC S9(13)V99 VALUE ZERO.         
002060     05  PAG-TOTAL-CURRENT-VALUE        PIC S9(13)V99 VALUE ZERO.         
002070     05  PAG-TOTAL-PROFIT-LOSS          PIC S9(13)V99 VALUE ZERO.         
002080     05  PAG-TOTAL-PROFIT-LOSS-PCT      PIC S9(5)V99  VALUE ZERO.         
002090*                                                                         
002100* THIS GROUP MIRRORS, FIELD FOR FIELD, THE LINKAGE SECTION      *         
002110* RECORD OF THE SAME NAME IN POSITION-VALUATION-REPORT           *        
002120* (RPT.R00858) AND IS PASSED WHOLE ON EVERY CALL - AN ACTION     *        
002130* CODE OF 'OPEN', 'POSITION', 'SUMMARY' OR 'CLOSE' TELLS THAT    *        
002140* SUBPROGRAM WHICH OF ITS OWN PARAGRAPHS TO RUN.                 *        
002150 01  REPORT-EDIT-PARMS.                                                   
002160*    REP-ACTION-CDE IS THE ONLY FIELD LIVE ON AN 'OPEN' OR                
002170*    'CLOSE' CALL; THE POSITION FIELDS BELOW ARE LIVE ON A                
002180*    'POSITION' CALL AND THE TOTAL FIELDS ON A 'SUMMARY' CALL.            
002190     05  REP-ACTION-CDE                   PIC X(8).                       
002200     05  REP-INSTR-SYMBOL                 PIC X(20).                      
002210     05  REP-INSTR-NAME                   PIC X(60).                      
002220     05  REP-QUANTITY                     PIC S9(11)V9(4).                
002230     05  REP-INVESTED-AMOUNT              PIC S9(11)V99.                  
002240     05  REP-CURRENT-VALUE                PIC S9(11)V99.                  
002250     05  REP-PROFIT-LOSS                  PIC S9(11)V99.                  
002260     05  REP-PROFIT-LOSS-PCT              PIC S9(5)V99.                   
002270     05  REP-ZERO-PRICE-SW                PIC X(3).                       
002280     05  REP-TOTAL-INVESTED               PIC S9(13)V99.                  
002290     05  REP-TOTAL-CURRENT-VALUE          PIC S9(13)V99.                  
002300     05  REP-TOTAL-PROFIT-LOSS            PIC S9(13)V99.                  
002310     05  REP-TOTAL-PROFIT-LOSS-PCT        PIC S9(5)V99.                   
002320     05  REP-POSITION-COUNT               PIC S9(5).                      
002330*                                                                         
002340 PROCEDURE DIVISION.                                                      
002350*                                                                         
002360* MAIN LINE - INITIALIZE, SORT/ACCUMULATE, BUILD THE SUMMARY    *         
002370* RECORD, TERMINATE.  NOTHING ELSE IN THIS PROGRAM IS REACHED   *         
002380* EXCEPT THROUGH THIS DISPATCH.                                 *         
002390 000-PORTFOLIO-AGGREGATION-CTL.                                           
002400*                                                                         
002410     PERFORM 100-INITIALIZE-RUN THRU 100-INITIALIZE-RUN-EXIT.             
002420     PERFORM 300-SORT-VALUATIONS THRU 300-SORT-VALUATIONS-EXIT.           
002430     PERFORM 500-BUILD-SUMMARY-RECORD                                     
002440         THRU 500-BUILD-SUMMARY-RECORD-EXIT.                              
002450     PERFORM 900-TERMINATE-RUN THRU 900-TERMINATE-RUN-EXIT.               
002460     STOP RUN.                                                            
002470*    NO GO TO LEAVES THIS PARAGRAPH - THE FOUR PERFORMS ABOVE             
002480*    ARE THE ENTIRE RUN, IN ORDER, EVERY TIME.                            
002490*                                                                         
002500* 100-INITIALIZE-RUN OPENS THE PORTFOLIO-SUMMARY FILE AND TELLS *         
002510* THE REPORT SUBPROGRAM TO OPEN THE TWO PRINT FILES AND WRITE   *         
002520* THE REPORT HEADINGS.                                          *         
002530 100-INITIALIZE-RUN.                                                      
002540*                                                                         
002550     OPEN OUTPUT PORTFOLIO-SUMMARY.                                       
002560     MOVE 'OPEN' TO REP-ACTION-CDE.                                       
002570     CALL 'POSITION-VALUATION-REPORT' USING REPORT-EDIT-PARMS.            
002580*    THE REPORT SUBPROGRAM OWNS BOTH PRINT FILES OUTRIGHT - THIS          
002590*    PROGRAM NEVER SELECTS THEM ITSELF.                                   
002600 100-INITIALIZE-RUN-EXIT.                                                 
002610     EXIT.                                                                
002620*                                                                         
002630* 300-SORT-VALUATIONS SORTS THE DETAIL VALUATIONS BY CURRENT    *         
002640* VALUE DESCENDING, SYMBOL ASCENDING ON TIES, RELEASING FROM    *         
002650* THE VALUATIONS FILE AND RETURNING INTO 400 BELOW.             *         
002660 300-SORT-VALUATIONS.                                                     
002670*                                                                         
002680     SORT SW-PVL-SORT-FILE                                                
002690         ON DESCENDING KEY SW-CURRENT-VALUE                               
002700         ON ASCENDING KEY SW-INSTR-SYMBOL                                 
002710         INPUT PROCEDURE IS 310-RELEASE-SORT-RECORDS                      
002720             THRU 310-RELEASE-SORT-RECORDS-EXIT                           
002730         OUTPUT PROCEDURE IS 320-RETURN-SORT-RECORDS                      
002740             THRU 320-RETURN-SORT-RECORDS-EXIT.                           
002750 300-SORT-VALUATIONS-EXIT.                                                
002760     EXIT.                                                                
002770*                                                                         
002780* 310-RELEASE-SORT-RECORDS IS THE SORT INPUT PROCEDURE.  IT     *         
002790* READS THE VALUATIONS FILE AND RELEASES EACH DETAIL RECORD TO  *         
002800* THE SORT; HEADER AND TRAILER RECORDS ARE SKIPPED.             *         
002810 310-RELEASE-SORT-RECORDS.                                                
002820*                                                                         
002830     OPEN INPUT POSITION-VALUATIONS.                                      
002840     PERFORM 311-READ-VALUATION-REC                                       
002850         THRU 311-READ-VALUATION-REC-EXIT.                                
002860     PERFORM 312-RELEASE-ONE-RECORD                                       
002870         THRU 312-RELEASE-ONE-RECORD-EXIT                                 
002880         UNTIL EOF-VALUATIONS.                                            
002890     CLOSE POSITION-VALUATIONS.                                           
002900*    POSITION-VALUATIONS IS FULLY CLOSED BY THE TIME THE SORT'S           
002910*    OUTPUT PROCEDURE BEGINS RETURNING RECORDS BELOW.                     
002920 310-RELEASE-SORT-RECORDS-EXIT.                                           
002930     EXIT.                                                                
002940*                                                                         
002950* A BARE READ, REUSED BY 310 ABOVE (THE PRIMING READ) AND BY    *         
002960* 312 BELOW (EVERY SUBSEQUENT READ).                             *        
002970 311-READ-VALUATION-REC.                                                  
002980*                                                                         
002990     READ POSITION-VALUATIONS                                             
003000         AT END                                                           
003010             MOVE 'YES' TO EOF-VALUATIONS-SW                              
003020     END-READ.                                                            
003030 311-READ-VALUATION-REC-EXIT.                                             
003040     EXIT.                                                                
003050*                                                                         
003060* SKIPS HEADER/TRAILER LINES (ZM-0805 ABOVE) AND RELEASES EVERY*          
003070* DETAIL LINE TO THE SORT WORK FILE, REORDERING THE NINE FIELDS*          
003080* SO THE SORT KEY LEADS THE RECORD.                             *         
003090 312-RELEASE-ONE-RECORD.                                                  
003100*                                                                         
003110     IF PV-RECORD-DETAIL                                                  
003120         MOVE PV-CURRENT-VALUE    TO SW-CURRENT-VALUE                     
003130         MOVE PV-INSTR-SYMBOL     TO SW-INSTR-SYMBOL                      
003140         MOVE PV-INSTR-NAME       TO SW-INSTR-NAME                        
003150         MOVE PV-QUANTITY         TO SW-QUANTITY                          
003160         MOVE PV-AVG-COST-BASIS   TO SW-AVG-COST-BASIS                    
003170         MOVE PV-INVESTED-AMOUNT  TO SW-INVESTED-AMOUNT                   
003180         MOVE PV-PROFIT-LOSS      TO SW-PROFIT-LOSS                       
003190         MOVE PV-PROFIT-LOSS-PCT  TO SW-PROFIT-LOSS-PCT                   
003200         MOVE PV-ZERO-PRICE-SW    TO SW-ZERO-PRICE-SW                     
003210         RELEASE SW-PVL-SORT-RECORD                                       
003220     END-IF.                                                              
003230     PERFORM 311-READ-VALUATION-REC                                       
003240         THRU 311-READ-VALUATION-REC-EXIT.                                
003250 312-RELEASE-ONE-RECORD-EXIT.                                             
003260     EXIT.                                                                
003270*                                                                         
003280* 320-RETURN-SORT-RECORDS IS THE SORT OUTPUT PROCEDURE.  IT     *         
003290* READS THE SORTED WORK FILE BACK, ACCUMULATING THE PORTFOLIO   *         
003300* CONTROL TOTALS AS EACH POSITION IS EDITED ONTO THE REPORT.    *         
003310 320-RETURN-SORT-RECORDS.                                                 
003320*                                                                         
003330     PERFORM 322-RETURN-ONE-VALUATION                                     
003340         THRU 322-RETURN-ONE-VALUATION-EXIT.                              
003350     PERFORM 321-ACCUMULATE-AND-RETURN                                    
003360         THRU 321-ACCUMULATE-AND-RETURN-EXIT                              
003370         UNTIL EOF-SORT-FILE.                                             
003380*    EVERY SORTED RECORD PASSES THROUGH 321 EXACTLY ONCE, IN              
003390*    CURRENT-VALUE-DESCENDING ORDER, BEFORE THIS RETURNS.                 
003400 320-RETURN-SORT-RECORDS-EXIT.                                            
003410     EXIT.                                                                
003420*                                                                         
003430* FOR EACH SORTED RECORD: ROLL IT INTO THE RUNNING TOTALS AND   *         
003440* DRIVE THE REPORT SUBPROGRAM, THEN FETCH THE NEXT ONE.         *         
003450 321-ACCUMULATE-AND-RETURN.                                               
003460*                                                                         
003470     PERFORM 400-ACCUMULATE-TOTALS                                        
003480         THRU 400-ACCUMULATE-TOTALS-EXIT.                                 
003490     PERFORM 322-RETURN-ONE-VALUATION                                     
003500         THRU 322-RETURN-ONE-VALUATION-EXIT.                              
003510 321-ACCUMULATE-AND-RETURN-EXIT.                                          
003520     EXIT.                                                                
003530*                                                                         
003540* A BARE RETURN FROM THE SORT WORK FILE.                         *        
003550 322-RETURN-ONE-VALUATION.                                                
003560*                                                                         
003570     RETURN SW-PVL-SORT-FILE                                              
003580         AT END                                                           
003590             MOVE 'YES' TO EOF-SORT-FILE-SW                               
003600     END-RETURN.                                                          
003610 322-RETURN-ONE-VALUATION-EXIT.                                           
003620     EXIT.                                                                
003630*                                                                         
003640* 400-ACCUMULATE-TOTALS ADDS ONE SORTED POSITION INTO THE       *         
003650* RUNNING PORTFOLIO TOTALS AND CALLS THE REPORT SUBPROGRAM TO   *         
003660* EDIT ITS DETAIL LINE.                                         *         
003670 400-ACCUMULATE-TOTALS.                                                   
003680*                                                                         
003690     ADD SW-INVESTED-AMOUNT  TO PAG-TOTAL-INVESTED.                       
003700     ADD SW-CURRENT-VALUE    TO PAG-TOTAL-CURRENT-VALUE.                  
003710     ADD 1                   TO PAG-POSITION-COUNT.                       
003720     MOVE 'POSITION'          TO REP-ACTION-CDE.                          
003730     MOVE SW-INSTR-SYMBOL     TO REP-INSTR-SYMBOL.                        
003740     MOVE SW-INSTR-NAME       TO REP-INSTR-NAME.                          
003750     MOVE SW-QUANTITY         TO REP-QUANTITY.                            
003760     MOVE SW-INVESTED-AMOUNT  TO REP-INVESTED-AMOUNT.                     
003770     MOVE SW-CURRENT-VALUE    TO REP-CURRENT-VALUE.                       
003780     MOVE SW-PROFIT-LOSS      TO REP-PROFIT-LOSS.                         
003790     MOVE SW-PROFIT-LOSS-PCT  TO REP-PROFIT-LOSS-PCT.                     
003800     MOVE SW-ZERO-PRICE-SW    TO REP-ZERO-PRICE-SW.                       
003810     CALL 'POSITION-VALUATION-REPORT' USING REPORT-EDIT-PARMS.            
003820*    PAG-TOTAL-PROFIT-LOSS ITSELF IS NOT ACCUMULATED HERE - IT            
003830*    IS DERIVED ONCE IN 500 BELOW FROM THE TWO TOTALS THAT ARE.           
003840 400-ACCUMULATE-TOTALS-EXIT.                                              
003850     EXIT.                                                                
003860*                                                                         
003870* 500-BUILD-SUMMARY-RECORD DERIVES THE TOTAL PROFIT/LOSS AND    *         
003880* PERCENTAGE, GUARDING THE ZERO-INVESTED CASE, WRITES THE       *         
003890* PORTFOLIO-SUMMARY-RECORD AND CALLS THE REPORT SUBPROGRAM TO   *         
003900* EDIT THE SUMMARY BLOCK - EVEN ON A ZERO-POSITION DAY, SINCE   *         
003910* PAG-POSITION-COUNT SIMPLY STAYS AT ITS VALUE-ZERO DEFAULT.     *        
003920 500-BUILD-SUMMARY-RECORD.                                                
003930*                                                                         
003940     COMPUTE PAG-TOTAL-PROFIT-LOSS =                                      
003950         PAG-TOTAL-CURRENT-VALUE - PAG-TOTAL-INVESTED.                    
003960     IF PAG-TOTAL-INVESTED = ZERO                                         
003970         MOVE ZERO TO PAG-TOTAL-PROFIT-LOSS-PCT                           
003980     ELSE                                                                 
003990         COMPUTE PAG-TOTAL-PROFIT-LOSS-PCT ROUNDED =                      
004000             (PAG-TOTAL-PROFIT-LOSS / PAG-TOTAL-INVESTED) * 100           
004010     END-IF.                                                              
004020     MOVE PAG-TOTAL-INVESTED        TO PS-TOTAL-INVESTED.                 
004030     MOVE PAG-TOTAL-CURRENT-VALUE   TO PS-TOTAL-CURRENT-VALUE.            
004040     MOVE PAG-TOTAL-PROFIT-LOSS     TO PS-TOTAL-PROFIT-LOSS.              
004050     MOVE PAG-TOTAL-PROFIT-LOSS-PCT TO PS-TOTAL-PROFIT-LOSS-PCT.          
004060     MOVE PAG-POSITION-COUNT        TO PS-POSITION-COUNT.                 
004070     WRITE PORTFOLIO-SUMMARY-RECORD.                                      
004080     MOVE 'SUMMARY'                 TO REP-ACTION-CDE.                    
004090     MOVE PAG-TOTAL-INVESTED        TO REP-TOTAL-INVESTED.                
004100     MOVE PAG-TOTAL-CURRENT-VALUE   TO REP-TOTAL-CURRENT-VALUE.           
004110     MOVE PAG-TOTAL-PROFIT-LOSS     TO REP-TOTAL-PROFIT-LOSS.             
004120     MOVE PAG-TOTAL-PROFIT-LOSS-PCT TO REP-TOTAL-PROFIT-LOSS-PCT.         
004130     MOVE PAG-POSITION-COUNT        TO REP-POSITION-COUNT.                
004140     CALL 'POSITION-VALUATION-REPORT' USING REPORT-EDIT-PARMS.            
004150 500-BUILD-SUMMARY-RECORD-EXIT.                                           
004160     EXIT.                                                                
004170*                                                                         
004180* TELLS THE REPORT SUBPROGRAM TO CLOSE ITS PRINT FILES, THEN    *         
004190* CLOSES THE SUMMARY OUTPUT FILE AND ENDS THE RUN.              *         
004200 900-TERMINATE-RUN.                                                       
004210*                                                                         
004220     MOVE 'CLOSE' TO REP-ACTION-CDE.                                      
004230     CALL 'POSITION-VALUATION-REPORT' USING REPORT-EDIT-PARMS.            
004240     CLOSE PORTFOLIO-SUMMARY.                                             
004250*    THE REPORT SUBPROGRAM'S OWN PRINT FILES ARE CLOSED ON THE            
004260*    'CLOSE' CALL ABOVE, BEFORE THIS PARAGRAPH CLOSES THE                 
004270*    PORTFOLIO-SUMMARY FILE AND THE RUN ENDS.                             
004280 900-TERMINATE-RUN-EXIT.                                                  
004290     EXIT.                                                                
