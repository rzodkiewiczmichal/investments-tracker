000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. POSITION-VALIDATION-EDIT.                                    
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* POSITION-VALIDATION-EDIT APPLIES THE THREE MANUAL-ENTRY EDITS *         
000200* TO A POSITION BEFORE IT IS ALLOWED INTO THE VALUATION RUN:    *         
000210*   1. INSTRUMENT NAME MAY NOT BE BLANK.                        *         
000220*   2. FOR QUANTITY-BASED POSITIONS (STOCK/ETF/BOND_ETF), THE   *         
000230*      TOTAL QUANTITY HELD MUST BE GREATER THAN ZERO.           *         
000240*   3. FOR QUANTITY-BASED POSITIONS, THE AVERAGE COST BASIS     *         
000250*      MUST BE GREATER THAN ZERO.                                *        
000260* BOND POSITIONS (POLISH_GOVERNMENT_BOND) ARE EXEMPT FROM EDITS *         
000270* 2 AND 3 - THEY CARRY NO QUANTITY/COST CONCEPT.  CALLED BY THE *         
000280* POSITION VALUATION REFRESH DRIVER (PVL.TIP01) FOR EVERY        *        
000290* POSITION READ, BEFORE VALUATION IS ATTEMPTED.                 *         
000300*****************************************************************         
000310*                                                                         
000320*****************************************************************         
000330*                       CHANGE LOG                              *         
000340*****************************************************************         
000350* 03/14/89  J.K.     ZM-0007  ORIGINAL WRITE-UP.  EDITED ACCOUNT*         
000360*                             ACTIVITY SHARE COUNTS BEFORE POST.*         
000370* 05/18/92  A.N.     ZM-0140  ADDED NEGATIVE-SHARE-COUNT EDIT.  *         
000380* 02/14/96  R.P.     ZM-0305  ERROR TEXT NOW RETURNED TO CALLER *         
000390*                             INSTEAD OF WRITTEN TO SYSOUT.     *         
000400* 10/01/98  M.W.     ZM-0391  Y2K: REMOVED 2-DIGIT YEAR EDIT ON *         
000410*                             PLAN-ESTABLISH-DT, FIELD RETIRED. *         
000420* 04/19/04  K.S.     ZM-0553  REWORKED FOR EQUITY/ETF POSITION  *         
000430*                             EDITS - QUANTITY AND AVG COST      *        
000440*                             BASIS REPLACE SHARE-COUNT EDITS.  *         
000450* 03/02/12  T.B.     ZM-0732  BOND POSITIONS EXEMPTED FROM THE  *         
000460*                             QUANTITY/AVG-COST EDITS.          *         
000470* 01/20/26  P.D.     ZM-1148  ERROR MESSAGE NOW CARRIES THE     *         
000480*                             OFFENDING VALUE FOR THE REJECT     *        
000490*                             REPORT; INSTRUMENT-NAME EDIT MOVED*         
000500*                             AHEAD OF THE QUANTITY/COST EDITS.  *        
000510* 03/09/26  P.D.     ZM-1189  PVD-RERUN-SW MOVED OFF THE        *         
000520*                             DISPLAY-AREA GROUP AND ONTO A     *         
000530*                             77-LEVEL ITEM, SHOP STANDARD FOR  *         
000540*                             A STANDALONE FLAG.                 *        
000550* 08/10/26  P.D.     ZM-1196  DROPPED THE DEAD PED-ACCOUNT-     *         
000560*                             SHORT-NAME/-CODE FIELDS LEFT OVER *         
000570*                             FROM THE ZM-0007/ZM-0140 ACCOUNT- *         
000580*                             ACTIVITY EDITS; REMOVED THE UNUSED*         
000590*                             AMOUNT-NUMERIC CLASS TEST, NEVER  *         
000600*                             WIRED INTO 300/400 SINCE ZM-0553. *         
000610*****************************************************************         
000620*                                                                         
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER. IBM-390.                                                
000660 OBJECT-COMPUTER. IBM-390.                                                
000670* UPSI-0 CARRIES THE OPERATOR RERUN FLAG SET AT THE CONSOLE    *          
000680* WHEN A PRIOR RUN ABENDED PARTWAY THROUGH THE POSITIONS FILE. *          
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM                                                   
000710     UPSI-0 ON STATUS IS PVD-RERUN-SW.                                    
000720*                                                                         
000730 DATA DIVISION.                                                           
000740 WORKING-STORAGE SECTION.                                                 
000750*                                                                         
000760* PVD-RERUN-SW IS THE ONE STANDALONE FLAG IN THIS PROGRAM AND  *          
000770* IS DECLARED AT THE 77 LEVEL PER SHOP STANDARD (ZM-1189       *          
000780* ABOVE); EVERYTHING ELSE BELOW IS EDIT-DISPLAY WORK AREA      *          
000790* FOR THE TWO STRING STATEMENTS IN 300 AND 400, SO IT STAYS A  *          
000800* SINGLE GROUP.                                                *          
000810 77  PVD-RERUN-SW                      PIC X(1) VALUE SPACE.              
000820*                                                                         
000830 01  POSITION-EDIT-DISPLAY-AREA.                                          
000840*    THE TWO REDEFINES BELOW LET THE STRING STATEMENTS MOVE A             
000850*    NUMERIC-EDITED FIELD INTO THE ERROR MESSAGE TEXT AS PLAIN            
000860*    ALPHANUMERIC, SIGN AND ALL.                                          
000870     05  PED-QUANTITY-DISPLAY      PIC Z(10)9.9999-.                      
000880     05  PED-QUANTITY-ALPHA REDEFINES PED-QUANTITY-DISPLAY                
000890                                   PIC X(16).                             
000900     05  PED-COST-DISPLAY          PIC Z(8)9.9999-.                       
000910     05  PED-COST-ALPHA REDEFINES PED-COST-DISPLAY                        
000920                                   PIC X(14).                             
000930     05  FILLER                        PIC X(20).                         
000940*                                                                         
000950 LINKAGE SECTION.                                                         
000960*                                                                         
000970* POSITION-EDIT-PARMS IS THE SINGLE CALL-INTERFACE RECORD THIS *          
000980* PROGRAM RECEIVES FROM PVL.TIP01 - IT STAYS AT THE 01 LEVEL   *          
000990* BECAUSE IT IS PASSED WHOLE ON EVERY CALL, NOT FIELD BY FIELD.*          
001000 01  POSITION-EDIT-PARMS.                                                 
001010     05  PEP-INSTR-SYMBOL              PIC X(20).                         
001020     05  PEP-ACCOUNT-NAME              PIC X(40).                         
001030     05  PEP-INSTR-NAME                PIC X(60).                         
001040     05  PEP-INSTR-TYPE                PIC X(20).                         
001050         88  PEP-TYPE-QUANTITY-BASED       VALUE 'STOCK' 'ETF'            
001060                                                 'BOND_ETF'.              
001070         88  PEP-TYPE-BOND                 VALUE                          
001080                     'POLISH_GOVERNMENT_BOND'.                            
001090     05  PEP-TOTAL-QUANTITY            PIC S9(11)V9(4).                   
001100     05  PEP-AVG-COST-BASIS            PIC S9(9)V9(4).                    
001110     05  PEP-ACCEPT-SW                 PIC X(3).                          
001120         88  PEP-ACCEPTED                  VALUE 'YES'.                   
001130         88  PEP-REJECTED                  VALUE 'NO '.                   
001140     05  PEP-ERROR-MESSAGE              PIC X(60).                        
001150     05  FILLER                        PIC X(03).                         
001160*                                                                         
001170 PROCEDURE DIVISION USING POSITION-EDIT-PARMS.                            
001180*                                                                         
001190 000-POSITION-VALIDATION-CTL.                                             
001200*                                                                         
001210     MOVE 'YES'   TO PEP-ACCEPT-SW.                                       
001220     MOVE SPACES  TO PEP-ERROR-MESSAGE.                                   
001230     PERFORM 200-EDIT-INSTR-NAME THRU 200-EDIT-INSTR-NAME-EXIT.           
001240     IF PEP-ACCEPTED AND PEP-TYPE-QUANTITY-BASED                          
001250         PERFORM 300-EDIT-QUANTITY THRU 300-EDIT-QUANTITY-EXIT            
001260     END-IF.                                                              
001270     IF PEP-ACCEPTED AND PEP-TYPE-QUANTITY-BASED                          
001280         PERFORM 400-EDIT-AVG-COST THRU 400-EDIT-AVG-COST-EXIT            
001290     END-IF.                                                              
001300     GOBACK.                                                              
001310*    EDITS 2 AND 3 ARE SKIPPED ENTIRELY FOR A BOND POSITION -             
001320*    PEP-TYPE-QUANTITY-BASED IS FALSE FOR POLISH_GOVERNMENT_BOND,         
001330*    SO ONLY THE INSTRUMENT-NAME EDIT ABOVE EVER RUNS AGAINST IT.         
001340*                                                                         
001350* EDIT 1 - INSTRUMENT NAME REQUIRED ON EVERY POSITION, BOND OR  *         
001360* QUANTITY-BASED ALIKE.                                          *        
001370 200-EDIT-INSTR-NAME.                                                     
001380*                                                                         
001390     IF PEP-INSTR-NAME = SPACES                                           
001400         MOVE 'NO '  TO PEP-ACCEPT-SW                                     
001410         MOVE 'INSTRUMENT NAME IS REQUIRED' TO PEP-ERROR-MESSAGE          
001420     END-IF.                                                              
001430*    A BLANK NAME NEEDS NO DISPLAY-AREA EDIT - THE MESSAGE TEXT           
001440*    IS FIXED, UNLIKE THE VALUE-CARRYING MESSAGES IN 300/400.             
001450 200-EDIT-INSTR-NAME-EXIT.                                                
001460     EXIT.                                                                
001470*                                                                         
001480* EDIT 2 - TOTAL QUANTITY HELD MUST BE POSITIVE.                 *        
001490 300-EDIT-QUANTITY.                                                       
001500*                                                                         
001510     IF PEP-TOTAL-QUANTITY NOT > ZERO                                     
001520         MOVE 'NO ' TO PEP-ACCEPT-SW                                      
001530         MOVE PEP-TOTAL-QUANTITY TO PED-QUANTITY-DISPLAY                  
001540         STRING 'QUANTITY MUST BE POSITIVE - VALUE '                      
001550                 DELIMITED BY SIZE                                        
001560                 PED-QUANTITY-DISPLAY DELIMITED BY SIZE                   
001570                 INTO PEP-ERROR-MESSAGE                                   
001580         END-STRING                                                       
001590     END-IF.                                                              
001600*    PED-QUANTITY-DISPLAY EDITS THE SIGNED QUANTITY FOR DISPLAY           
001610*    BEFORE THE STRING STATEMENT BUILDS THE REJECT MESSAGE.               
001620 300-EDIT-QUANTITY-EXIT.                                                  
001630     EXIT.                                                                
001640*                                                                         
001650* EDIT 3 - AVERAGE COST BASIS MUST BE POSITIVE.                  *        
001660 400-EDIT-AVG-COST.                                                       
001670*                                                                         
001680     IF PEP-AVG-COST-BASIS NOT > ZERO                                     
001690         MOVE 'NO ' TO PEP-ACCEPT-SW                                      
001700         MOVE PEP-AVG-COST-BASIS TO PED-COST-DISPLAY                      
001710         STRING 'AVERAGE COST MUST BE POSITIVE - VALUE '                  
001720                 DELIMITED BY SIZE                                        
001730                 PED-COST-DISPLAY DELIMITED BY SIZE                       
001740                 INTO PEP-ERROR-MESSAGE                                   
001750         END-STRING                                                       
001760     END-IF.                                                              
001770*    SAME PATTERN AS 300 ABOVE, AGAINST THE AVERAGE COST BASIS            
001780*    RATHER THAN THE QUANTITY.                                            
001790 400-EDIT-AVG-COST-EXIT.                                                  
001800     EXIT.                                                                
