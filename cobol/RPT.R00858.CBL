000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. POSITION-VALUATION-REPORT.                                   
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* POSITION-VALUATION-REPORT OWNS THE TWO PRINT FILES FOR THE    *         
000200* PORTFOLIO VALUATION RUN - THE POSITIONS REPORT (ONE LINE PER  *         
000210* VALUED POSITION, SORTED BY THE CALLER) AND THE PORTFOLIO      *         
000220* SUMMARY REPORT (ONE GRAND-TOTAL BLOCK PER RUN).  CALLED BY    *         
000230* THE PORTFOLIO AGGREGATION BALANCE DRIVER (PAG.BALANCE) ONCE   *         
000240* TO OPEN, ONCE PER POSITION TO EDIT A DETAIL LINE, ONCE TO     *         
000250* EDIT THE SUMMARY BLOCK, AND ONCE TO CLOSE BOTH FILES.         *         
000260*****************************************************************         
000270*                                                                         
000280*****************************************************************         
000290*                       CHANGE LOG                               *        
000300*****************************************************************         
000310* 03/14/89  J.K.     ZM-0009  ORIGINAL WRITE-UP.  EDITED THE    *         
000320*                             858 SHARE-TRANSFER EXCEPTION      *         
000330*                             LISTING FOR THE TRANSFER DESK.    *         
000340* 07/02/93  R.P.     ZM-0242  ADDED PAGE-TOTAL LINE AND PAGE    *         
000350*                             OVERFLOW TEST ON C01.             *         
000360* 10/01/98  M.W.     ZM-0393  Y2K: RUN-DATE HEADING FIELD       *         
000370*                             EXPANDED TO 4-DIGIT YEAR.          *        
000380* 04/19/04  K.S.     ZM-0555  REBUILT AS THE POSITIONS AND      *         
000390*                             PORTFOLIO SUMMARY REPORT EDIT     *         
000400*                             SUBPROGRAM FOR THE NEW VALUATION  *         
000410*                             RUN.  SHARE-TRANSFER FIELDS        *        
000420*                             REMOVED.                          *         
000430* 03/02/12  T.B.     ZM-0734  ZERO-PRICE INDICATOR COLUMN ADDED *         
000440*                             TO THE POSITIONS REPORT DETAIL     *        
000450*                             LINE FOR CARRIED-AT-COST LOTS.    *         
000460* 01/20/26  P.D.     ZM-1150  NO-POSITIONS MESSAGE ADDED TO THE *         
000470*                             SUMMARY REPORT FOR AN EMPTY RUN;   *        
000480*                             ACTION-CODE INTERFACE REPLACES THE*         
000490*                             OLD SEQUENCE-NUMBER SWITCH.        *        
000500* 08/10/26  P.D.     ZM-1192  RERUN/OPEN SWITCHES AND THE TWO   *         
000510*                             LINE COUNTERS MOVED OFF THEIR      *        
000520*                             01-LEVEL GROUPS AND ONTO 77-LEVEL *         
000530*                             ITEMS.  COMMENT PASS ADDED.        *        
000540*****************************************************************         
000550*                                                                         
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER. IBM-390.                                                
000590 OBJECT-COMPUTER. IBM-390.                                                
000600* UPSI-0 IS THE OPERATOR RERUN SWITCH SET ON THE JCL EXEC CARD -          
000610* SET ON, THE SHOP'S STANDARD RERUN WARNING LOGIC (NOT CODED IN           
000620* THIS CALLED SUBPROGRAM) APPLIES ONE LEVEL UP IN PAG.BALANCE.            
000630 SPECIAL-NAMES.                                                           
000640     C01 IS TOP-OF-FORM                                                   
000650     UPSI-0 ON STATUS IS RPT-RERUN-SW.                                    
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680*    POSITIONS-RPT CARRIES ONE PRINT LINE PER VALUED POSITION.            
000690     SELECT POSITIONS-RPT ASSIGN TO UT-S-POSRPT                           
000700         ORGANIZATION IS LINE SEQUENTIAL.                                 
000710*    PORTFOLIO-SUMMARY-RPT CARRIES THE GRAND-TOTAL BLOCK.                 
000720     SELECT PORTFOLIO-SUMMARY-RPT ASSIGN TO UT-S-PSMRPT                   
000730         ORGANIZATION IS LINE SEQUENTIAL.                                 
000740*                                                                         
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770*    NEITHER PRINT FILE CARRIES A STRUCTURED RECORD - EACH IS A           
000780*    FLAT 133-BYTE PRINT LINE BUILT IN WORKING-STORAGE AND MOVED          
000790*    ACROSS ON THE WRITE...FROM, THE WAY THIS SHOP HAS ALWAYS             
000800*    HANDLED PRINT OUTPUT.                                                
000810 FD  POSITIONS-RPT                                                        
000820     RECORDING MODE IS F                                                  
000830     LABEL RECORDS ARE OMITTED                                            
000840     RECORD CONTAINS 133 CHARACTERS                                       
000850     BLOCK CONTAINS 0 RECORDS                                             
000860     DATA RECORD IS POSITIONS-REPORT-LINE.                                
000870 01  POSITIONS-REPORT-LINE               PIC X(133).                      
000880*                                                                         
000890 FD  PORTFOLIO-SUMMARY-RPT                                                
000900     RECORDING MODE IS F                                                  
000910     LABEL RECORDS ARE OMITTED                                            
000920     RECORD CONTAINS 133 CHARACTERS                                       
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     DATA RECORD IS SUMMARY-REPORT-LINE.                                  
000950 01  SUMMARY-REPORT-LINE                 PIC X(133).                      
000960*                                                                         
000970 WORKING-STORAGE SECTION.                                                 
000980*                                                                         
000990*****************************************************************         
001000* THE RERUN SWITCH AND OPEN-FILES SWITCH BELOW ARE STANDALONE   *         
001010* ONE-BYTE INDICATORS, NOT MULTI-FIELD CALL INTERFACE AREAS, SO *         
001020* PER THE 08/10/26 REWORK THEY ARE CARRIED AS 77-LEVEL ITEMS    *         
001030* RATHER THAN GROUPED UNDER A COMMON 01.  SAME FOR THE TWO LINE *         
001040* COUNTERS BELOW THEM.  REPORT-EDIT-PARMS IN THE LINKAGE        *         
001050* SECTION STAYS A SINGLE 01-LEVEL GROUP BECAUSE IT IS PASSED    *         
001060* WHOLE ON THE CALL FROM PAG.BALANCE.                            *        
001070*****************************************************************         
001080 77  RPT-RERUN-SW                       PIC X(1)  VALUE SPACE.            
001090 77  RPT-OPEN-SW                        PIC X(3)  VALUE 'NO '.            
001100     88  RPT-FILES-OPEN                      VALUE 'YES'.                 
001110*    RPT-DETAIL-LINE-CT IS NOT CURRENTLY PRINTED ANYWHERE BUT IS          
001120*    KEPT FOR THE RUN-CONTROL LISTING A FUTURE CHANGE MAY ADD.            
001130 77  RPT-DETAIL-LINE-CT                 PIC S9(5) COMP VALUE ZERO.        
001140*    RPT-PAGE-NUMBER IS RESERVED FOR A FUTURE PAGE-BREAK REWORK;          
001150*    THIS SUBPROGRAM DOES NOT YET TEST C01 OVERFLOW ON ITS OWN.           
001160 77  RPT-PAGE-NUMBER                    PIC S9(3) COMP VALUE +1.          
001170*                                                                         
001180*    POSITIONS-PRINT-AREA IS BUILT AS A DETAIL LINE AND THEN              
001190*    REDEFINED BELOW AS THE PAGE-ONE HEADING LINE - THE SAME 133          
001200*    BYTES SERVE BOTH SHAPES, NEVER AT THE SAME TIME.                     
001210 01  POSITIONS-PRINT-AREA.                                                
001220     05  POS-DETAIL-LINE.                                                 
001230         10  RPL-SYMBOL                 PIC X(20).                        
001240         10  RPL-FILL1                  PIC X(02) VALUE SPACES.           
001250         10  RPL-NAME                   PIC X(30).                        
001260         10  RPL-FILL2                  PIC X(02) VALUE SPACES.           
001270         10  RPL-QUANTITY                PIC Z(9)9.9999-.                 
001280         10  RPL-FILL3                  PIC X(02) VALUE SPACES.           
001290         10  RPL-INVESTED                PIC Z(9)9.99-.                   
001300         10  RPL-FILL4                  PIC X(02) VALUE SPACES.           
001310         10  RPL-CURRENT                 PIC Z(9)9.99-.                   
001320         10  RPL-FILL5                  PIC X(02) VALUE SPACES.           
001330         10  RPL-PROFIT-LOSS             PIC Z(9)9.99-.                   
001340         10  RPL-FILL6                  PIC X(02) VALUE SPACES.           
001350         10  RPL-PL-PCT                  PIC Z(3)9.99-.                   
001360         10  RPL-FILL7                  PIC X(02) VALUE SPACES.           
001370*        RPL-ZERO-PRICE-IND CARRIES THE ASTERISK FLAG FOR A LOT           
001380*        STILL CARRIED AT COST (SEE ZM-0734 IN THE CHANGE LOG).           
001390         10  RPL-ZERO-PRICE-IND          PIC X(01).                       
001400         10  FILLER                      PIC X(02).                       
001410*    THE HEADING AREA REDEFINES THE DETAIL LINE SOLELY TO BORROW          
001420*    ITS 133-BYTE LENGTH - THE TITLE TEXT OCCUPIES THE FIRST 55           
001430*    BYTES AND THE REST IS FILLER OUT TO THE RECORD WIDTH.                
001440 01  POSITIONS-HEADING-AREA REDEFINES POSITIONS-PRINT-AREA.               
001450     05  WH-TITLE                       PIC X(55)                         
001460         VALUE 'INVESTMENT POSITIONS REPORT - CURRENT VALUATION           
001470-    'RUN'.                                                               
001480     05  FILLER                          PIC X(78).                       
001490*                                                                         
001500*    SUMMARY-PRINT-AREA IS REUSED FOR EVERY LINE OF THE GRAND             
001510*    TOTAL BLOCK - ONE LABEL/AMOUNT PAIR AT A TIME, CLEARED AND           
001520*    REBUILT BY 300-EDIT-SUMMARY-BLOCK BEFORE EACH WRITE.                 
001530 01  SUMMARY-PRINT-AREA.                                                  
001540     05  SUM-DETAIL-LINE.                                                 
001550         10  SDL-LABEL                  PIC X(25).                        
001560         10  SDL-FILL1                  PIC X(05) VALUE SPACES.           
001570         10  SDL-AMOUNT                  PIC Z(11)9.99-.                  
001580         10  FILLER                      PIC X(87).                       
001590*    HEADING SHAPE FOR THE SUMMARY REPORT, SAME BORROWED-LENGTH           
001600*    TECHNIQUE AS POSITIONS-HEADING-AREA ABOVE.                           
001610 01  SUMMARY-HEADING-AREA REDEFINES SUMMARY-PRINT-AREA.                   
001620     05  SH-TITLE                       PIC X(40)                         
001630         VALUE 'PORTFOLIO SUMMARY REPORT'.                                
001640     05  FILLER                          PIC X(93).                       
001650*    A THIRD ALTERNATE SHAPE OF THE SAME 133 BYTES, USED ONLY             
001660*    WHEN REP-POSITION-COUNT ARRIVES ZERO (ZM-1150, 2026 REWORK).         
001670 01  ZERO-POSITION-MSG-AREA REDEFINES SUMMARY-PRINT-AREA.                 
001680     05  ZM-MESSAGE                     PIC X(50)                         
001690         VALUE 'NO POSITIONS WERE VALUED ON THIS RUN'.                    
001700     05  FILLER                          PIC X(83).                       
001710*                                                                         
001720*****************************************************************         
001730* LINKAGE SECTION - REPORT-EDIT-PARMS IS THE SINGLE CALL        *         
001740* INTERFACE RECORD SHARED BY ALL FOUR ACTIONS.  THE CALLER       *        
001750* (PAG.BALANCE) SETS REP-ACTION-CDE AND ONLY THE FIELDS THAT     *        
001760* ACTION USES; THIS SUBPROGRAM NEVER RELIES ON A FIELD BEING     *        
001770* BLANK TO TELL ONE ACTION FROM ANOTHER.  IT REMAINS A SINGLE    *        
001780* 01-LEVEL GROUP RATHER THAN SEPARATE 77-LEVEL ITEMS BECAUSE IT  *        
001790* IS PASSED AS ONE UNIT ON THE CALL STATEMENT.                   *        
001800*****************************************************************         
001810 LINKAGE SECTION.                                                         
001820*                                                                         
001830 01  REPORT-EDIT-PARMS.                                                   
001840*        REP-ACTION-CDE DRIVES THE IF-CHAIN IN PARAGRAPH 000              
001850*        BELOW - ONLY ONE OF THE FOUR 88-LEVELS IS EVER TRUE.             
001860     05  REP-ACTION-CDE                 PIC X(8).                         
001870         88  REP-ACTION-OPEN                VALUE 'OPEN'.                 
001880         88  REP-ACTION-POSITION            VALUE 'POSITION'.             
001890         88  REP-ACTION-SUMMARY             VALUE 'SUMMARY'.              
001900         88  REP-ACTION-CLOSE               VALUE 'CLOSE'.                
001910*        THE NEXT SEVEN FIELDS ARE USED ONLY ON A POSITION                
001920*        ACTION CALL - ONE VALUED LOT'S WORTH OF DATA.                    
001930     05  REP-INSTR-SYMBOL                PIC X(20).                       
001940     05  REP-INSTR-NAME                  PIC X(60).                       
001950     05  REP-QUANTITY                    PIC S9(11)V9(4).                 
001960     05  REP-INVESTED-AMOUNT             PIC S9(11)V99.                   
001970     05  REP-CURRENT-VALUE               PIC S9(11)V99.                   
001980     05  REP-PROFIT-LOSS                 PIC S9(11)V99.                   
001990     05  REP-PROFIT-LOSS-PCT             PIC S9(5)V99.                    
002000     05  REP-ZERO-PRICE-SW               PIC X(3).                        
002010         88  REP-ZERO-PRICE                 VALUE 'YES'.                  
002020*        THE REMAINING FIELDS ARE USED ONLY ON A SUMMARY ACTION           
002030*        CALL - THE RUN'S GRAND TOTALS, ACCUMULATED BY THE                
002040*        CALLER, NOT BY THIS SUBPROGRAM.                                  
002050     05  REP-TOTAL-INVESTED              PIC S9(13)V99.                   
002060     05  REP-TOTAL-CURRENT-VALUE         PIC S9(13)V99.                   
002070     05  REP-TOTAL-PROFIT-LOSS           PIC S9(13)V99.                   
002080     05  REP-TOTAL-PROFIT-LOSS-PCT       PIC S9(5)V99.                    
002090     05  REP-POSITION-COUNT              PIC S9(5).                       
002100*                                                                         
002110*****************************************************************         
002120* MAIN LINE.  THIS SUBPROGRAM HAS NO RUN OF ITS OWN - IT IS     *         
002130* ENTERED ONCE PER CALL FROM PAG.BALANCE AND RETURNS CONTROL ON *         
002140* THE GOBACK BELOW EVERY TIME, THE SAME AS INM.TIP01, ACM.TIP09 *         
002150* AND PVD.TIP03.  NO FILE IS OPEN, READ OR CLOSED OUTSIDE OF    *         
002160* THE ACTION THE CALLER ASKED FOR.                               *        
002170*****************************************************************         
002180 PROCEDURE DIVISION USING REPORT-EDIT-PARMS.                              
002190*                                                                         
002200 000-POSITION-REPORT-CTL.                                                 
002210*                                                                         
002220*    THE FOUR 88-LEVELS ON REP-ACTION-CDE ARE MUTUALLY EXCLUSIVE          
002230*    BY CONTRACT WITH THE CALLER; IF NONE OF THEM IS TRUE THE             
002240*    NESTED IF FALLS THROUGH WITH NO ACTION TAKEN, WHICH THIS             
002250*    SHOP CONSIDERS A CALLER PROGRAMMING ERROR, NOT SOMETHING             
002260*    THIS SUBPROGRAM SHOULD ABEND OVER.                                   
002270     IF REP-ACTION-OPEN                                                   
002280         PERFORM 100-OPEN-RPT-FILES THRU 100-OPEN-RPT-FILES-EXIT          
002290     ELSE                                                                 
002300         IF REP-ACTION-POSITION                                           
002310             PERFORM 200-EDIT-POSITION-LINE                               
002320                 THRU 200-EDIT-POSITION-LINE-EXIT                         
002330         ELSE                                                             
002340             IF REP-ACTION-SUMMARY                                        
002350                 PERFORM 300-EDIT-SUMMARY-BLOCK                           
002360                     THRU 300-EDIT-SUMMARY-BLOCK-EXIT                     
002370             ELSE                                                         
002380                 IF REP-ACTION-CLOSE                                      
002390                     PERFORM 900-CLOSE-RPT-FILES                          
002400                         THRU 900-CLOSE-RPT-FILES-EXIT                    
002410                 END-IF                                                   
002420             END-IF                                                       
002430         END-IF                                                           
002440     END-IF.                                                              
002450     GOBACK.                                                              
002460*                                                                         
002470* 100-OPEN-RPT-FILES OPENS BOTH PRINT FILES AND WRITES THE      *         
002480* TITLE LINE FOR EACH REPORT ON PAGE ONE.                        *        
002490 100-OPEN-RPT-FILES.                                                      
002500*                                                                         
002510     OPEN OUTPUT POSITIONS-RPT.                                           
002520     OPEN OUTPUT PORTFOLIO-SUMMARY-RPT.                                   
002530     MOVE SPACES TO POSITIONS-HEADING-AREA.                               
002540     MOVE 'INVESTMENT POSITIONS REPORT - CURRENT VALUATION RUN'           
002550         TO WH-TITLE.                                                     
002560     WRITE POSITIONS-REPORT-LINE FROM POSITIONS-HEADING-AREA              
002570         AFTER ADVANCING C01.                                             
002580     MOVE SPACES TO SUMMARY-HEADING-AREA.                                 
002590     MOVE 'PORTFOLIO SUMMARY REPORT' TO SH-TITLE.                         
002600     WRITE SUMMARY-REPORT-LINE FROM SUMMARY-HEADING-AREA                  
002610         AFTER ADVANCING C01.                                             
002620*    RPT-OPEN-SW IS NOT CURRENTLY TESTED ANYWHERE ELSE IN THIS            
002630*    SUBPROGRAM - IT IS CARRIED FOR THE RERUN DIAGNOSTICS THE             
002640*    CALLER MAY EVENTUALLY WANT, THE SAME AS RPT-PAGE-NUMBER.             
002650     MOVE 'YES' TO RPT-OPEN-SW.                                           
002660 100-OPEN-RPT-FILES-EXIT.                                                 
002670     EXIT.                                                                
002680*                                                                         
002690* 200-EDIT-POSITION-LINE EDITS ONE POSITION-VALUATION-RECORD    *         
002700* ONTO THE POSITIONS REPORT DETAIL LINE, MARKING ANY LOT        *         
002710* STILL CARRIED AT COST WITH AN ASTERISK.                        *        
002720 200-EDIT-POSITION-LINE.                                                  
002730*                                                                         
002740*    THE DETAIL LINE IS CLEARED BEFORE EVERY MOVE SO A SHORT              
002750*    PRIOR VALUE NEVER LEAVES TRAILING CHARACTERS BEHIND IT.              
002760     MOVE SPACES             TO POS-DETAIL-LINE.                          
002770     MOVE REP-INSTR-SYMBOL   TO RPL-SYMBOL.                               
002780     MOVE REP-INSTR-NAME     TO RPL-NAME.                                 
002790     MOVE REP-QUANTITY       TO RPL-QUANTITY.                             
002800     MOVE REP-INVESTED-AMOUNT TO RPL-INVESTED.                            
002810     MOVE REP-CURRENT-VALUE  TO RPL-CURRENT.                              
002820     MOVE REP-PROFIT-LOSS    TO RPL-PROFIT-LOSS.                          
002830     MOVE REP-PROFIT-LOSS-PCT TO RPL-PL-PCT.                              
002840     IF REP-ZERO-PRICE                                                    
002850         MOVE '*' TO RPL-ZERO-PRICE-IND                                   
002860     ELSE                                                                 
002870         MOVE SPACE TO RPL-ZERO-PRICE-IND                                 
002880     END-IF.                                                              
002890*    ADVANCING 1 RATHER THAN C01 - THIS IS A DETAIL LINE, NOT A           
002900*    PAGE BREAK; PAGE OVERFLOW HANDLING IS NOT YET CODED (SEE             
002910*    THE NOTE ON RPT-PAGE-NUMBER IN WORKING-STORAGE ABOVE).               
002920     WRITE POSITIONS-REPORT-LINE FROM POS-DETAIL-LINE                     
002930         AFTER ADVANCING 1.                                               
002940     ADD 1 TO RPT-DETAIL-LINE-CT.                                         
002950 200-EDIT-POSITION-LINE-EXIT.                                             
002960     EXIT.                                                                
002970*                                                                         
002980* 300-EDIT-SUMMARY-BLOCK EDITS THE GRAND-TOTAL BLOCK FOR THE    *         
002990* PORTFOLIO SUMMARY REPORT, OR A NO-POSITIONS MESSAGE WHEN THE  *         
003000* RUN VALUED NOTHING.                                            *        
003010 300-EDIT-SUMMARY-BLOCK.                                                  
003020*                                                                         
003030*    AN EMPTY RUN GETS THE MESSAGE LINE INSTEAD OF FIVE ZERO-             
003040*    FILLED TOTAL LINES, PER ZM-1150 ABOVE.                               
003050     IF REP-POSITION-COUNT = ZERO                                         
003060         MOVE SPACES TO ZERO-POSITION-MSG-AREA                            
003070         MOVE 'NO POSITIONS WERE VALUED ON THIS RUN' TO ZM-MESSAGE        
003080         WRITE SUMMARY-REPORT-LINE FROM ZERO-POSITION-MSG-AREA            
003090             AFTER ADVANCING 2                                            
003100     ELSE                                                                 
003110         MOVE SPACES TO SUM-DETAIL-LINE                                   
003120         MOVE 'TOTAL INVESTED AMOUNT' TO SDL-LABEL                        
003130         MOVE REP-TOTAL-INVESTED TO SDL-AMOUNT                            
003140         WRITE SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE                   
003150             AFTER ADVANCING 2                                            
003160         MOVE SPACES TO SUM-DETAIL-LINE                                   
003170         MOVE 'TOTAL CURRENT VALUE' TO SDL-LABEL                          
003180         MOVE REP-TOTAL-CURRENT-VALUE TO SDL-AMOUNT                       
003190         WRITE SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE                   
003200             AFTER ADVANCING 1                                            
003210         MOVE SPACES TO SUM-DETAIL-LINE                                   
003220         MOVE 'TOTAL PROFIT/LOSS' TO SDL-LABEL                            
003230         MOVE REP-TOTAL-PROFIT-LOSS TO SDL-AMOUNT                         
003240         WRITE SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE                   
003250             AFTER ADVANCING 1                                            
003260         MOVE SPACES TO SUM-DETAIL-LINE                                   
003270         MOVE 'TOTAL PROFIT/LOSS PERCENT' TO SDL-LABEL                    
003280         MOVE REP-TOTAL-PROFIT-LOSS-PCT TO SDL-AMOUNT                     
003290         WRITE SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE                   
003300             AFTER ADVANCING 1                                            
003310         MOVE SPACES TO SUM-DETAIL-LINE                                   
003320         MOVE 'POSITION COUNT' TO SDL-LABEL                               
003330         MOVE REP-POSITION-COUNT TO SDL-AMOUNT                            
003340         WRITE SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE                   
003350             AFTER ADVANCING 1                                            
003360     END-IF.                                                              
003370 300-EDIT-SUMMARY-BLOCK-EXIT.                                             
003380     EXIT.                                                                
003390*                                                                         
003400* 900-CLOSE-RPT-FILES CLOSES BOTH PRINT FILES AT END OF RUN.    *         
003410 900-CLOSE-RPT-FILES.                                                     
003420*                                                                         
003430     CLOSE POSITIONS-RPT.                                                 
003440     CLOSE PORTFOLIO-SUMMARY-RPT.                                         
003450 900-CLOSE-RPT-FILES-EXIT.                                                
003460     EXIT.                                                                
