000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. POSITION-VALUATION-REFRESH.                                  
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* POSITION-VALUATION-REFRESH IS THE MAIN VALUATION DRIVER.  FOR *         
000200* EVERY POSITION ON THE POSITIONS FILE IT EDITS THE ENTRY       *         
000210* THROUGH THE POSITION-VALIDATION-EDIT SUBPROGRAM, PRICES IT    *         
000220* THROUGH THE INSTRUMENT-PRICE-REFRESH SUBPROGRAM (OR PRICES A  *         
000230* BOND POSITION DIRECTLY FROM ITS ENTERED AMOUNT), COMPUTES THE *         
000240* PROFIT/LOSS FIGURES, AND WRITES ONE POSITION-VALUATION-RECORD *         
000250* OR ONE REJECTED-POSITION-RECORD.  RUN AS THE FIRST STEP OF    *         
000260* THE NIGHTLY PORTFOLIO VALUATION JOB, AHEAD OF PAG.BALANCE.    *         
000270*****************************************************************         
000280*                                                                         
000290*****************************************************************         
000300*                       CHANGE LOG                               *        
000310*****************************************************************         
000320* 03/14/89  J.K.     ZM-0001  ORIGINAL WRITE-UP.  REFRESHED THE *         
000330*                             DIRECT FINANCIAL ACTIVITY FILE     *        
000340*                             FOR THE OVERNIGHT POSTING CYCLE.  *         
000350* 11/02/90  J.K.     ZM-0052  ADDED SECOND REJECT REASON FOR    *         
000360*                             OUT-OF-BALANCE ACTIVITY AMOUNTS.  *         
000370* 05/18/92  A.N.     ZM-0119  ACTIVITY TABLE SIZE INCREASED;    *         
000380*                             SEE DVRA.TIP01 SAME DATE.          *        
000390* 07/02/93  R.P.     ZM-0243  CURRENCY FIELD ADDED TO THE        *        
000400*                             DETAIL RECORD FOR FOREIGN LOTS.    *        
000410* 10/01/98  M.W.     ZM-0394  Y2K: ALL 2-DIGIT YEAR ACTIVITY     *        
000420*                             DATE FIELDS EXPANDED TO CC/YY.     *        
000430* 02/19/99  M.W.     ZM-0399  Y2K RETEST - NO FURTHER CHANGES    *        
000440*                             REQUIRED IN THIS PROGRAM.          *        
000450* 04/19/04  K.S.     ZM-0556  REBUILT FROM THE GROUND UP AS THE *         
000460*                             POSITION VALUATION REFRESH DRIVER  *        
000470*                             FOR THE NEW INVESTMENT TRACKER.    *        
000480*                             DIRECT-ACTIVITY FIELDS REMOVED;    *        
000490*                             INSTRUMENT AND ACCOUNT LOOKUPS     *        
000500*                             MOVED OUT TO CALLED SUBPROGRAMS.   *        
000510* 03/02/12  T.B.     ZM-0735  BOND POSITION VALUATION PATH       *        
000520*                             ADDED FOR POLISH_GOVERNMENT_BOND   *        
000530*                             LOTS HELD IN THE NEW IKZE PLANS.   *        
000540* 11/14/15  T.B.     ZM-0804  TRAILER RECORD NOW CARRIES THE     *        
000550*                             ACCEPTED-POSITION COUNT FOR THE    *        
000560*                             OVERNIGHT RUN-CONTROL CHECK.       *        
000570* 01/20/26  P.D.     ZM-1151  ZERO-PRICE LOTS ARE NOW CARRIED AT *        
000580*                             COST INSTEAD OF BEING REJECTED;    *        
000590*                             SEE 300-VALUE-QTY-POSITION.   *             
000600* 03/09/26  P.D.     ZM-1190  SWITCHES AND THE THREE RUN-CONTROL*         
000610*                             COUNTERS MOVED OFF THEIR 01-LEVEL *         
000620*                             GROUPS AND ONTO 77-LEVEL ITEMS,   *         
000630*                             SHOP STANDARD FOR A STANDALONE    *         
000640*                             FLAG OR COUNTER.                   *        
000650* 03/09/26  P.D.     ZM-1191  COMMENT PASS - DOCUMENTED BOTH    *         
000660*                             POSITION-RECORD REDEFINES ARMS    *         
000670*                             AND THE THREE CALL-INTERFACE      *         
000680*                             RECORDS FOR THE NEXT MAINTAINER.  *         
000690* 08/10/26  P.D.     ZM-1194  230-CALL-INSTR-LOOKUP AND 240-    *         
000700*                             CALL-ACCOUNT-LOOKUP MOVED AHEAD   *         
000710*                             OF 220-CALL-POSITION-EDIT IN 200- *         
000720*                             PROCESS-POSITION - THE EDIT WAS   *         
000730*                             VALIDATING THE PRIOR POSITION'S   *         
000740*                             INSTRUMENT NAME/TYPE, NOT THE     *         
000750*                             CURRENT ONE.  A SYMBOL NOT FOUND   *        
000760*                             ON THE INSTRUMENTS FILE IS NOW     *        
000770*                             REJECTED RATHER THAN VALUED WITH   *        
000780*                             STALE DATA; SEE ZM-1193 IN         *        
000790*                             INM.TIP01 FOR THE MATCHING FIX     *        
000800*                             ON THE LOOKUP SIDE.                *        
000810*****************************************************************         
000820*                                                                         
000830 ENVIRONMENT DIVISION.                                                    
000840 CONFIGURATION SECTION.                                                   
000850 SOURCE-COMPUTER. IBM-390.                                                
000860 OBJECT-COMPUTER. IBM-390.                                                
000870* UPSI-0 CARRIES THE OPERATOR RERUN FLAG SET AT THE CONSOLE      *        
000880* WHEN A PRIOR RUN ABENDED AFTER POSITIONS WAS PARTLY READ.      *        
000890 SPECIAL-NAMES.                                                           
000900     C01 IS TOP-OF-FORM                                                   
000910     UPSI-0 ON STATUS IS PVL-RERUN-SW.                                    
000920 INPUT-OUTPUT SECTION.                                                    
000930 FILE-CONTROL.                                                            
000940*                                                                         
000950* POSITIONS - THE RAW MANUAL-ENTRY FILE THIS RUN EDITS AND     *          
000960* VALUES.                                                       *         
000970     SELECT POSITIONS ASSIGN TO UT-S-POSITNS                              
000980         ORGANIZATION IS LINE SEQUENTIAL.                                 
000990*                                                                         
001000* POSITION-VALUATIONS - THE ACCEPTED, PRICED OUTPUT; RE-READ BY*          
001010* PAG.BALANCE FOR SORTING AND AGGREGATION.                       *        
001020     SELECT POSITION-VALUATIONS ASSIGN TO UT-S-PVALTNS                    
001030         ORGANIZATION IS LINE SEQUENTIAL.                                 
001040*                                                                         
001050* REJECTED-POSITIONS - EVERY POSITION THAT FAILS THE EDITS IN  *          
001060* POSITION-VALIDATION-EDIT, WITH ITS REASON TEXT.                *        
001070     SELECT REJECTED-POSITIONS ASSIGN TO UT-S-REJPOSN                     
001080         ORGANIZATION IS LINE SEQUENTIAL.                                 
001090*                                                                         
001100 DATA DIVISION.                                                           
001110 FILE SECTION.                                                            
001120*                                                                         
001130* POSITION-RECORD CARRIES TWO ALTERNATE DETAIL SHAPES, KEYED BY*          
001140* POS-INSTR-TYPE AS LOOKED UP AFTER READ - THE QUANTITY-BASED  *          
001150* SHAPE (STOCK/ETF/BOND_ETF) AND THE BOND SHAPE                 *         
001160* (POLISH_GOVERNMENT_BOND), WHICH CARRIES NO QUANTITY/COST      *         
001170* CONCEPT AND INSTEAD ENTERS ITS INVESTED AMOUNT AND CURRENT    *         
001180* VALUE DIRECTLY.                                                *        
001190 FD  POSITIONS                                                            
001200     RECORDING MODE IS F                                                  
001210     LABEL RECORDS ARE STANDARD                                           
001220     RECORD CONTAINS 119 CHARACTERS                                       
001230     BLOCK CONTAINS 0 RECORDS                                             
001240     DATA RECORD IS POSITION-RECORD.                                      
001250 01  POSITION-RECORD.                                                     
001260     05  POS-RECORD-TYPE-CDE             PIC X(2).                        
001270         88  POS-RECORD-HEADER               VALUE 'HH'.                  
001280         88  POS-RECORD-DETAIL                VALUE 'DD'.                 
001290         88  POS-RECORD-TRAILER               VALUE 'TT'.                 
001300     05  POS-HEADER-AREA.                                                 
001310         10  POS-RUN-DATE.                                                
001320             15  POS-RUN-CC-DATE              PIC 9(2).                   
001330             15  POS-RUN-YY-DATE              PIC 9(2).                   
001340             15  POS-RUN-MM-DATE              PIC 9(2).                   
001350             15  POS-RUN-DD-DATE              PIC 9(2).                   
001360         10  FILLER                           PIC X(109).                 
001370*    THE QUANTITY-BASED ARM - STOCK, ETF, BOND_ETF.  POS-COST-            
001380*    BASIS-CCY IS ALWAYS PLN IN THE CURRENT FEED BUT CARRIED SO           
001390*    A FOREIGN-CURRENCY LOT CAN BE ADDED WITHOUT A LAYOUT CHANGE.         
001400     05  POS-DETAIL-AREA REDEFINES POS-HEADER-AREA.                       
001410         10  POS-INSTR-SYMBOL                 PIC X(20).                  
001420         10  POS-ACCOUNT-NAME                 PIC X(40).                  
001430         10  POS-TOTAL-QUANTITY               PIC S9(11)V9(4).            
001440         10  POS-AVG-COST-BASIS               PIC S9(9)V9(4).             
001450         10  POS-INVESTED-AMOUNT              PIC S9(11)V99.              
001460         10  POS-CURRENT-VALUE-IN             PIC S9(11)V99.              
001470         10  POS-COST-BASIS-CCY               PIC X(3).                   
001480*    THE BOND ARM - POLISH_GOVERNMENT_BOND.  THE TWO FILLERS              
001490*    OCCUPY THE BYTE RANGE THE QUANTITY ARM USES FOR QUANTITY             
001500*    AND AVERAGE COST, WHICH A BOND LOT NEVER CARRIES.                    
001510     05  POS-BOND-DETAIL-AREA REDEFINES POS-HEADER-AREA.                  
001520         10  POS-BOND-INSTR-SYMBOL            PIC X(20).                  
001530         10  POS-BOND-ACCOUNT-NAME            PIC X(40).                  
001540         10  FILLER                           PIC X(15).                  
001550         10  FILLER                           PIC X(13).                  
001560         10  POS-BOND-INVESTED-AMOUNT         PIC S9(11)V99.              
001570         10  POS-BOND-CURRENT-VALUE           PIC S9(11)V99.              
001580         10  POS-BOND-COST-BASIS-CCY          PIC X(3).                   
001590*    NOT WRITTEN BY ANY UPSTREAM PROGRAM TODAY - RETAINED SO A            
001600*    FUTURE FEED CAN CARRY A RECORD COUNT WITHOUT A LAYOUT CHANGE.        
001610     05  POS-TRAILER-AREA REDEFINES POS-HEADER-AREA.                      
001620         10  POS-TRAILER-REC-COUNT            PIC 9(7).                   
001630         10  FILLER                           PIC X(110).                 
001640*                                                                         
001650* POSITION-VALUATION-RECORD IS WRITTEN HERE AND RE-DECLARED    *          
001660* INDEPENDENTLY IN PAG.BALANCE AND RPT.R00858 - THIS SHOP KEEPS*          
001670* NO SHARED COPYBOOK LIBRARY.                                   *         
001680 FD  POSITION-VALUATIONS                                                  
001690     RECORDING MODE IS F                                                  
001700     LABEL RECORDS ARE STANDARD                                           
001710     RECORD CONTAINS 159 CHARACTERS                                       
001720     BLOCK CONTAINS 0 RECORDS                                             
001730     DATA RECORD IS POSITION-VALUATION-RECORD.                            
001740 01  POSITION-VALUATION-RECORD.                                           
001750     05  PV-RECORD-TYPE-CDE               PIC X(2).                       
001760         88  PV-RECORD-HEADER                 VALUE 'HH'.                 
001770         88  PV-RECORD-DETAIL                  VALUE 'DD'.                
001780         88  PV-RECORD-TRAILER                 VALUE 'TT'.                
001790     05  PV-HEADER-AREA.                                                  
001800         10  PV-RUN-DATE.                                                 
001810             15  PV-RUN-CC-DATE                PIC 9(2).                  
001820             15  PV-RUN-YY-DATE                PIC 9(2).                  
001830             15  PV-RUN-MM-DATE                PIC 9(2).                  
001840             15  PV-RUN-DD-DATE                PIC 9(2).                  
001850         10  FILLER                            PIC X(149).                
001860*    BOND LOTS CARRY ZERO IN PV-QUANTITY AND PV-AVG-COST-BASIS -          
001870*    SEE 400-VALUE-BOND-POSITION BELOW - RATHER THAN A SEPARATE           
001880*    BOND REDEFINES, SINCE THE REPORT PRINTS BOTH TYPES ALIKE.            
001890     05  PV-DETAIL-AREA REDEFINES PV-HEADER-AREA.                         
001900         10  PV-INSTR-SYMBOL                   PIC X(20).                 
001910         10  PV-INSTR-NAME                     PIC X(60).                 
001920         10  PV-QUANTITY                       PIC S9(11)V9(4).           
001930         10  PV-AVG-COST-BASIS                 PIC S9(9)V9(4).            
001940         10  PV-INVESTED-AMOUNT                PIC S9(11)V99.             
001950         10  PV-CURRENT-VALUE                  PIC S9(11)V99.             
001960         10  PV-PROFIT-LOSS                    PIC S9(11)V99.             
001970         10  PV-PROFIT-LOSS-PCT                PIC S9(5)V99.              
001980         10  PV-ZERO-PRICE-SW                  PIC X(3).                  
001990             88  PV-ZERO-PRICE                     VALUE 'YES'.           
002000*    WRITTEN ONCE, LAST, BY 800-WRITE-TRAILER-RECORD BELOW.               
002010     05  PV-TRAILER-AREA REDEFINES PV-HEADER-AREA.                        
002020         10  PV-TRAILER-REC-COUNT              PIC 9(7).                  
002030         10  FILLER                            PIC X(150).                
002040*                                                                         
002050*                                                                         
002060* REJECTED-POSITION-RECORD CARRIES ONLY ENOUGH TO IDENTIFY THE*           
002070* LOT AND EXPLAIN THE REJECT - NO REDEFINES, SINCE EVERY REJECT*          
002080* SHARES ONE SHAPE REGARDLESS OF WHICH EDIT FAILED.             *         
002090 FD  REJECTED-POSITIONS                                                   
002100     RECORDING MODE IS F                                                  
002110     LABEL RECORDS ARE STANDARD                                           
002120     RECORD CONTAINS 122 CHARACTERS                                       
002130     BLOCK CONTAINS 0 RECORDS                                             
002140     DATA RECORD IS REJECTED-POSITION-RECORD.                             
002150 01  REJECTED-POSITION-RECORD.                                            
002160*    ONE LINE PER REJECT - SYMBOL, ACCOUNT, AND THE MESSAGE               
002170*    TEXT HANDED BACK BY POSITION-VALIDATION-EDIT.                        
002180     05  RJ-INSTR-SYMBOL                    PIC X(20).                    
002190     05  RJ-ACCOUNT-NAME                    PIC X(40).                    
002200     05  RJ-ERROR-MESSAGE                   PIC X(60).                    
002210     05  FILLER                             PIC X(02).                    
002220*                                                                         
002230 WORKING-STORAGE SECTION.                                                 
002240*                                                                         
002250* STANDALONE SWITCHES AND RUN-CONTROL COUNTERS ARE DECLARED AT *          
002260* THE 77 LEVEL PER SHOP STANDARD (ZM-1190 ABOVE) - ONLY THE    *          
002270* MULTI-FIELD CALL INTERFACE RECORDS FURTHER BELOW STAY AT THE *          
002280* 01 LEVEL, SINCE EACH IS PASSED WHOLE ON EVERY CALL.            *        
002290 77  EOF-POSITIONS-SW                     PIC X(3)  VALUE 'NO '.          
002300     88  EOF-POSITIONS                        VALUE 'YES'.                
002310 77  PVL-RERUN-SW                          PIC X(1)  VALUE SPACE.         
002320*                                                                         
002330* THREE RUN-CONTROL COUNTERS, REPORTED NOWHERE BUT THIS         *         
002340* PROGRAM'S OWN TRAILER RECORD (PVL-POSITIONS-ACCEPTED-CT, SEE  *         
002350* 800-WRITE-TRAILER-RECORD BELOW).                               *        
002360 77  PVL-POSITIONS-READ-CT             PIC S9(7) COMP VALUE ZERO.         
002370 77  PVL-POSITIONS-ACCEPTED-CT         PIC S9(7) COMP VALUE ZERO.         
002380 77  PVL-POSITIONS-REJECTED-CT         PIC S9(7) COMP VALUE ZERO.         
002390*                                                                         
002400* THIS GROUP MIRRORS, FIELD FOR FIELD, THE LINKAGE SECTION       *        
002410* RECORD OF THE SAME NAME IN INSTRUMENT-PRICE-REFRESH (INM.TIP01)*        
002420* - ONE LOAD CALL AT INITIALIZATION, THEN ONE FIND CALL PER      *        
002430* POSITION.                                                      *        
002440 01  INSTRUMENT-LOOKUP-PARMS.                                             
002450     05  ILP-ACTION-CDE                    PIC X(4).                      
002460         88  ILP-ACTION-LOAD                   VALUE 'LOAD'.              
002470         88  ILP-ACTION-FIND                   VALUE 'FIND'.              
002480     05  ILP-SYMBOL                         PIC X(20).                    
002490     05  ILP-INSTR-NAME                     PIC X(60).                    
002500     05  ILP-INSTR-TYPE                     PIC X(20).                    
002510         88  ILP-TYPE-GOVT-BOND                 VALUE                     
002520             'POLISH_GOVERNMENT_BOND'.                                    
002530     05  ILP-CURRENT-PRICE                  PIC S9(9)V9(4).               
002540*    ILP-PRICE-CCY IS KEPT SEPARATE FROM THE POSITION'S OWN               
002550*    COST-BASIS CURRENCY AGAINST THE DAY A CROSS-LISTED FOREIGN           
002560*    QUOTE IS ADDED - THE TWO ARE NOT ASSUMED EQUAL HERE.                 
002570     05  ILP-PRICE-CCY                      PIC X(3).                     
002580     05  ILP-FOUND-SW                       PIC X(3).                     
002590         88  ILP-FOUND                          VALUE 'YES'.              
002600         88  ILP-NOT-FOUND                       VALUE 'NO '.             
002610*    ILP-ZERO-PRICE-SW IS A SEPARATE CONDITION FROM ILP-FOUND -           
002620*    A KNOWN INSTRUMENT WITH NO CURRENT QUOTE YET STILL RETURNS           
002630*    ILP-FOUND, BUT RAISES THIS SWITCH (SEE ZM-1151 ABOVE).               
002640     05  ILP-ZERO-PRICE-SW                  PIC X(3).                     
002650         88  ILP-ZERO-PRICE                     VALUE 'YES'.              
002660*                                                                         
002670*                                                                         
002680* THIS GROUP MIRRORS, FIELD FOR FIELD, THE LINKAGE SECTION       *        
002690* RECORD OF THE SAME NAME IN ACCOUNT-MASTER-VALIDATE (ACM.TIP09),*        
002700* SAME LOAD-THEN-FIND PATTERN AS THE INSTRUMENT LOOKUP ABOVE.    *        
002710 01  ACCOUNT-LOOKUP-PARMS.                                                
002720     05  ALP-ACTION-CDE                     PIC X(4).                     
002730         88  ALP-ACTION-LOAD                    VALUE 'LOAD'.             
002740         88  ALP-ACTION-FIND                    VALUE 'FIND'.             
002750     05  ALP-ACCOUNT-NAME                   PIC X(40).                    
002760*    ALP-BROKER-NAME AND ALP-ACCOUNT-TYPE ARE RETURNED FOR THE            
002770*    CALLER'S INFORMATION ONLY - THIS DRIVER DOES NOT CURRENTLY           
002780*    ACT ON EITHER ONE.                                                   
002790     05  ALP-BROKER-NAME                    PIC X(40).                    
002800     05  ALP-ACCOUNT-TYPE                   PIC X(10).                    
002810     05  ALP-FOUND-SW                       PIC X(3).                     
002820         88  ALP-FOUND                          VALUE 'YES'.              
002830*                                                                         
002840*                                                                         
002850* THIS GROUP MIRRORS, FIELD FOR FIELD, THE LINKAGE SECTION       *        
002860* RECORD OF THE SAME NAME IN POSITION-VALIDATION-EDIT (PVD.TIP03)*        
002870* - CALLED ONCE PER POSITION AHEAD OF ANY PRICING.               *        
002880 01  POSITION-EDIT-PARMS.                                                 
002890     05  PEP-INSTR-SYMBOL                   PIC X(20).                    
002900     05  PEP-ACCOUNT-NAME                   PIC X(40).                    
002910     05  PEP-INSTR-NAME                     PIC X(60).                    
002920     05  PEP-INSTR-TYPE                     PIC X(20).                    
002930         88  PEP-TYPE-QUANTITY-BASED             VALUE                    
002940             'STOCK' 'ETF' 'BOND_ETF'.                                    
002950         88  PEP-TYPE-BOND                       VALUE                    
002960             'POLISH_GOVERNMENT_BOND'.                                    
002970     05  PEP-TOTAL-QUANTITY                 PIC S9(11)V9(4).              
002980     05  PEP-AVG-COST-BASIS                 PIC S9(9)V9(4).               
002990*    PEP-ACCEPT-SW IS SET BY THE CALLED PROGRAM; A BOND POSITION          
003000*    IS ACCEPTED ON THE NAME EDIT ALONE, SINCE THE TWO 88-LEVELS          
003010*    ABOVE EXEMPT IT FROM THE QUANTITY/COST EDITS.                        
003020     05  PEP-ACCEPT-SW                      PIC X(3).                     
003030         88  PEP-ACCEPTED                       VALUE 'YES'.              
003040         88  PEP-REJECTED                       VALUE 'NO '.              
003050     05  PEP-ERROR-MESSAGE                  PIC X(60).                    
003060*                                                                         
003070 PROCEDURE DIVISION.                                                      
003080*                                                                         
003090* MAIN LINE - INITIALIZE, PROCESS EVERY POSITION, WRITE THE    *          
003100* TRAILER, TERMINATE.  NOTHING ELSE IN THIS PROGRAM IS REACHED *          
003110* EXCEPT THROUGH THIS DISPATCH.                                 *         
003120 000-POSITION-VALUATION-CTL.                                              
003130*                                                                         
003140     PERFORM 100-INITIALIZE-RUN THRU 100-INITIALIZE-RUN-EXIT.             
003150     PERFORM 200-PROCESS-POSITION                                         
003160         THRU 200-PROCESS-POSITION-EXIT                                   
003170         UNTIL EOF-POSITIONS.                                             
003180     PERFORM 800-WRITE-TRAILER-RECORD                                     
003190         THRU 800-WRITE-TRAILER-RECORD-EXIT.                              
003200     PERFORM 900-TERMINATE-RUN THRU 900-TERMINATE-RUN-EXIT.               
003210     STOP RUN.                                                            
003220*                                                                         
003230* 100-INITIALIZE-RUN OPENS THE THREE FILES AND LOADS THE        *         
003240* INSTRUMENT AND ACCOUNT REFERENCE TABLES ONCE FOR THE RUN.     *         
003250 100-INITIALIZE-RUN.                                                      
003260*                                                                         
003270     OPEN INPUT  POSITIONS.                                               
003280     OPEN OUTPUT POSITION-VALUATIONS.                                     
003290     OPEN OUTPUT REJECTED-POSITIONS.                                      
003300     MOVE 'LOAD' TO ILP-ACTION-CDE.                                       
003310     CALL 'INSTRUMENT-PRICE-REFRESH'                                      
003320         USING INSTRUMENT-LOOKUP-PARMS.                                   
003330     MOVE 'LOAD' TO ALP-ACTION-CDE.                                       
003340     CALL 'ACCOUNT-MASTER-VALIDATE' USING ACCOUNT-LOOKUP-PARMS.           
003350*    BOTH REFERENCE TABLES ARE LOADED ONCE HERE, NOT RELOADED             
003360*    PER POSITION - EACH SUBPROGRAM KEEPS ITS OWN TABLE IN                
003370*    WORKING-STORAGE BETWEEN CALLS.                                       
003380     PERFORM 210-READ-POSITION-REC                                        
003390         THRU 210-READ-POSITION-REC-EXIT.                                 
003400 100-INITIALIZE-RUN-EXIT.                                                 
003410     EXIT.                                                                
003420*                                                                         
003430* 200-PROCESS-POSITION EDITS, PRICES AND VALUES ONE POSITION,   *         
003440* THEN READS THE NEXT ONE.  HEADER/TRAILER RECORDS ON THE INPUT *         
003450* FILE ARE SKIPPED - ONLY DETAIL RECORDS ARE POSITIONS.         *         
003460* THE INSTRUMENT AND ACCOUNT LOOKUPS ARE MADE FIRST, AHEAD OF   *         
003470* THE EDIT CALL, SO PEP-INSTR-NAME/PEP-INSTR-TYPE PASSED TO     *         
003480* POSITION-VALIDATION-EDIT REFLECT THE SYMBOL ON THIS RECORD -  *         
003490* NOT WHATEVER THE PREVIOUS POSITION'S LOOKUP LEFT BEHIND (ZM-  *         
003500* 1194 BELOW).  A SYMBOL NOT FOUND ON THE INSTRUMENTS FILE IS   *         
003510* REJECTED HERE BEFORE THE EDIT IS EVEN ATTEMPTED.              *         
003520 200-PROCESS-POSITION.                                                    
003530*                                                                         
003540     IF POS-RECORD-DETAIL                                                 
003550         ADD 1 TO PVL-POSITIONS-READ-CT                                   
003560         PERFORM 230-CALL-INSTR-LOOKUP                                    
003570             THRU 230-CALL-INSTR-LOOKUP-EXIT                              
003580         PERFORM 240-CALL-ACCOUNT-LOOKUP                                  
003590             THRU 240-CALL-ACCOUNT-LOOKUP-EXIT                            
003600         IF ILP-NOT-FOUND                                                 
003610             MOVE POS-INSTR-SYMBOL  TO PEP-INSTR-SYMBOL                   
003620             MOVE POS-ACCOUNT-NAME  TO PEP-ACCOUNT-NAME                   
003630             MOVE 'SYMBOL NOT FOUND ON INSTRUMENTS FILE'                  
003640                TO PEP-ERROR-MESSAGE                                      
003650             PERFORM 260-WRITE-REJECT-POSITION                            
003660                 THRU 260-WRITE-REJECT-POSITION-EXIT                      
003670             ADD 1 TO PVL-POSITIONS-REJECTED-CT                           
003680         ELSE                                                             
003690             PERFORM 220-CALL-POSITION-EDIT                               
003700                 THRU 220-CALL-POSITION-EDIT-EXIT                         
003710             IF PEP-ACCEPTED                                              
003720                 IF ILP-TYPE-GOVT-BOND                                    
003730                     PERFORM 400-VALUE-BOND-POSITION                      
003740                         THRU 400-VALUE-BOND-POSITION-EXIT                
003750                 ELSE                                                     
003760                     PERFORM 300-VALUE-QTY-POSITION                       
003770                         THRU 300-VALUE-QTY-POSITION-EXIT                 
003780                 END-IF                                                   
003790                 PERFORM 250-WRITE-POS-VALUATION                          
003800                     THRU 250-WRITE-POS-VALUATION-EXIT                    
003810                 ADD 1 TO PVL-POSITIONS-ACCEPTED-CT                       
003820             ELSE                                                         
003830                 PERFORM 260-WRITE-REJECT-POSITION                        
003840                     THRU 260-WRITE-REJECT-POSITION-EXIT                  
003850                 ADD 1 TO PVL-POSITIONS-REJECTED-CT                       
003860             END-IF                                                       
003870         END-IF                                                           
003880     END-IF.                                                              
003890     PERFORM 210-READ-POSITION-REC                                        
003900         THRU 210-READ-POSITION-REC-EXIT.                                 
003910 200-PROCESS-POSITION-EXIT.                                               
003920     EXIT.                                                                
003930*                                                                         
003940* A BARE READ; HEADER AND TRAILER RECORDS COME BACK TRUE TOO - *          
003950* 200-PROCESS-POSITION IS WHAT FILTERS TO DETAILS ONLY.         *         
003960 210-READ-POSITION-REC.                                                   
003970*                                                                         
003980     READ POSITIONS                                                       
003990         AT END                                                           
004000             MOVE 'YES' TO EOF-POSITIONS-SW                               
004010     END-READ.                                                            
004020 210-READ-POSITION-REC-EXIT.                                              
004030     EXIT.                                                                
004040*                                                                         
004050* LOADS THE POSITION-EDIT CALL RECORD FROM THE INPUT RECORD    *          
004060* AND FROM THE INSTRUMENT NAME/TYPE JUST RESOLVED FOR THIS     *          
004070* SYMBOL BY 230-CALL-INSTR-LOOKUP ABOVE (NOT FROM THE LOAD AT  *          
004080* INITIALIZATION - THAT LOAD ONLY BUILDS THE TABLE, IT NEVER   *          
004090* SETS ILP-INSTR-NAME/ILP-INSTR-TYPE), THEN CALLS              *          
004100* POSITION-VALIDATION-EDIT.                                     *         
004110 220-CALL-POSITION-EDIT.                                                  
004120*                                                                         
004130     MOVE POS-INSTR-SYMBOL    TO PEP-INSTR-SYMBOL.                        
004140     MOVE POS-ACCOUNT-NAME    TO PEP-ACCOUNT-NAME.                        
004150     MOVE POS-TOTAL-QUANTITY  TO PEP-TOTAL-QUANTITY.                      
004160     MOVE POS-AVG-COST-BASIS  TO PEP-AVG-COST-BASIS.                      
004170     MOVE ILP-INSTR-NAME      TO PEP-INSTR-NAME.                          
004180     MOVE ILP-INSTR-TYPE      TO PEP-INSTR-TYPE.                          
004190     CALL 'POSITION-VALIDATION-EDIT' USING POSITION-EDIT-PARMS.           
004200 220-CALL-POSITION-EDIT-EXIT.                                             
004210     EXIT.                                                                
004220*                                                                         
004230* FINDS THE CURRENT PRICE AND NAME FOR THIS POSITION'S SYMBOL -*          
004240* THE TABLE ITSELF WAS LOADED ONCE IN 100-INITIALIZE-RUN.  THIS*          
004250* RUNS AHEAD OF THE EDIT CALL SO ILP-INSTR-NAME/ILP-INSTR-TYPE *          
004260* BELONG TO THE RECORD CURRENTLY BEING PROCESSED, NOT THE ONE   *         
004270* BEFORE IT (ZM-1194 BELOW).  ILP-NOT-FOUND IS TESTED BY THE    *         
004280* CALLING PARAGRAPH, 200-PROCESS-POSITION, NOT HERE.             *        
004290 230-CALL-INSTR-LOOKUP.                                                   
004300*                                                                         
004310     MOVE 'FIND' TO ILP-ACTION-CDE.                                       
004320     MOVE POS-INSTR-SYMBOL TO ILP-SYMBOL.                                 
004330     CALL 'INSTRUMENT-PRICE-REFRESH'                                      
004340         USING INSTRUMENT-LOOKUP-PARMS.                                   
004350 230-CALL-INSTR-LOOKUP-EXIT.                                              
004360     EXIT.                                                                
004370*                                                                         
004380* CONFIRMS THE ACCOUNT ON THE POSITION IS A KNOWN ACCOUNT - THE*          
004390* RESULT (ALP-FOUND-SW) IS NOT CURRENTLY TESTED BY THIS DRIVER, *         
004400* BUT THE LOOKUP IS MADE EVERY POSITION SO THE ACCOUNT TABLE    *         
004410* STAYS EXERCISED, THE SAME AS BEFORE THE 08/10/26 REORDERING.  *         
004420 240-CALL-ACCOUNT-LOOKUP.                                                 
004430*                                                                         
004440     MOVE 'FIND' TO ALP-ACTION-CDE.                                       
004450     MOVE POS-ACCOUNT-NAME TO ALP-ACCOUNT-NAME.                           
004460     CALL 'ACCOUNT-MASTER-VALIDATE' USING ACCOUNT-LOOKUP-PARMS.           
004470 240-CALL-ACCOUNT-LOOKUP-EXIT.                                            
004480     EXIT.                                                                
004490*                                                                         
004500* 300-VALUE-QTY-POSITION VALUES A STOCK, ETF OR BOND_ETF   *              
004510* LOT.  A LOT WITH NO CURRENT PRICE ON FILE IS CARRIED AT COST. *         
004520 300-VALUE-QTY-POSITION.                                                  
004530*                                                                         
004540*    INVESTED AMOUNT IS ALWAYS QUANTITY TIMES AVERAGE COST,               
004550*    REGARDLESS OF WHETHER A CURRENT PRICE WAS FOUND.                     
004560     COMPUTE PV-INVESTED-AMOUNT ROUNDED =                                 
004570         POS-TOTAL-QUANTITY * POS-AVG-COST-BASIS.                         
004580*    A ZERO-PRICE LOT IS CARRIED AT COST (ZM-1151 ABOVE) RATHER           
004590*    THAN REJECTED, SO THE PORTFOLIO TOTALS STILL INCLUDE IT.             
004600     IF ILP-ZERO-PRICE                                                    
004610         MOVE PV-INVESTED-AMOUNT TO PV-CURRENT-VALUE                      
004620         MOVE 'YES' TO PV-ZERO-PRICE-SW                                   
004630     ELSE                                                                 
004640         COMPUTE PV-CURRENT-VALUE ROUNDED =                               
004650             POS-TOTAL-QUANTITY * ILP-CURRENT-PRICE                       
004660         MOVE 'NO ' TO PV-ZERO-PRICE-SW                                   
004670     END-IF.                                                              
004680     MOVE POS-TOTAL-QUANTITY TO PV-QUANTITY.                              
004690     MOVE POS-AVG-COST-BASIS TO PV-AVG-COST-BASIS.                        
004700     PERFORM 450-COMPUTE-PROFIT-LOSS                                      
004710         THRU 450-COMPUTE-PROFIT-LOSS-EXIT.                               
004720 300-VALUE-QTY-POSITION-EXIT.                                             
004730     EXIT.                                                                
004740*                                                                         
004750* 400-VALUE-BOND-POSITION VALUES A POLISH_GOVERNMENT_BOND LOT   *         
004760* FROM ITS DIRECTLY-ENTERED INVESTED AMOUNT AND CURRENT VALUE.  *         
004770 400-VALUE-BOND-POSITION.                                                 
004780*                                                                         
004790*    NO QUANTITY/COST CONCEPT FOR A BOND LOT - THE TWO FIELDS             
004800*    ARE ZEROED RATHER THAN LEFT WITH WHATEVER THE PREVIOUS               
004810*    POSITION'S VALUES HAPPENED TO BE.                                    
004820     MOVE ZERO                  TO PV-QUANTITY.                           
004830     MOVE ZERO                  TO PV-AVG-COST-BASIS.                     
004840     MOVE POS-INVESTED-AMOUNT   TO PV-INVESTED-AMOUNT.                    
004850     MOVE POS-CURRENT-VALUE-IN  TO PV-CURRENT-VALUE.                      
004860     MOVE 'NO '                 TO PV-ZERO-PRICE-SW.                      
004870     PERFORM 450-COMPUTE-PROFIT-LOSS                                      
004880         THRU 450-COMPUTE-PROFIT-LOSS-EXIT.                               
004890 400-VALUE-BOND-POSITION-EXIT.                                            
004900     EXIT.                                                                
004910*                                                                         
004920* 450-COMPUTE-PROFIT-LOSS DERIVES PV-PROFIT-LOSS AND THE        *         
004930* PROFIT/LOSS PERCENTAGE, GUARDING AGAINST A ZERO-INVESTED      *         
004940* DIVIDE.  SHARED BY BOTH THE QUANTITY AND BOND VALUE PATHS.    *         
004950 450-COMPUTE-PROFIT-LOSS.                                                 
004960*                                                                         
004970     COMPUTE PV-PROFIT-LOSS ROUNDED =                                     
004980         PV-CURRENT-VALUE - PV-INVESTED-AMOUNT.                           
004990*    A ZERO-INVESTED LOT (SHOULD NOT OCCUR PAST THE EDITS IN              
005000*    POSITION-VALIDATION-EDIT, BUT GUARDED HERE ANYWAY) GETS A            
005010*    FLAT ZERO PERCENT RATHER THAN A DIVIDE EXCEPTION.                    
005020     IF PV-INVESTED-AMOUNT = ZERO                                         
005030         MOVE ZERO TO PV-PROFIT-LOSS-PCT                                  
005040     ELSE                                                                 
005050         COMPUTE PV-PROFIT-LOSS-PCT ROUNDED =                             
005060             (PV-PROFIT-LOSS / PV-INVESTED-AMOUNT) * 100                  
005070     END-IF.                                                              
005080 450-COMPUTE-PROFIT-LOSS-EXIT.                                            
005090     EXIT.                                                                
005100*                                                                         
005110* WRITES THE ACCEPTED, PRICED POSITION - THE PROFIT/LOSS       *          
005120* FIGURES WERE ALREADY MOVED INTO PV-DETAIL-AREA BY WHICHEVER  *          
005130* OF 300/400 RAN ABOVE.                                          *        
005140 250-WRITE-POS-VALUATION.                                                 
005150*                                                                         
005160     MOVE 'DD'             TO PV-RECORD-TYPE-CDE.                         
005170     MOVE POS-INSTR-SYMBOL TO PV-INSTR-SYMBOL.                            
005180     MOVE ILP-INSTR-NAME   TO PV-INSTR-NAME.                              
005190     WRITE POSITION-VALUATION-RECORD.                                     
005200 250-WRITE-POS-VALUATION-EXIT.                                            
005210     EXIT.                                                                
005220*                                                                         
005230* WRITES THE REJECT LINE.  PEP-ERROR-MESSAGE IS EITHER CARRIED  *         
005240* BACK BY POSITION-VALIDATION-EDIT OR, FOR A SYMBOL NOT FOUND   *         
005250* ON THE INSTRUMENTS FILE, SET DIRECTLY BY 200-PROCESS-POSITION *         
005260* BEFORE THE EDIT CALL IS EVEN MADE.  NO VALUATION IS ATTEMPTED.*         
005270 260-WRITE-REJECT-POSITION.                                               
005280*                                                                         
005290     MOVE POS-INSTR-SYMBOL   TO RJ-INSTR-SYMBOL.                          
005300     MOVE POS-ACCOUNT-NAME   TO RJ-ACCOUNT-NAME.                          
005310     MOVE PEP-ERROR-MESSAGE  TO RJ-ERROR-MESSAGE.                         
005320     WRITE REJECTED-POSITION-RECORD.                                      
005330 260-WRITE-REJECT-POSITION-EXIT.                                          
005340     EXIT.                                                                
005350*                                                                         
005360* 800-WRITE-TRAILER-RECORD CLOSES OUT THE VALUATIONS FILE WITH  *         
005370* THE ACCEPTED-POSITION COUNT FOR THE OVERNIGHT RUN-CONTROL     *         
005380* RECONCILIATION JOB THAT FOLLOWS PAG.BALANCE.                  *         
005390 800-WRITE-TRAILER-RECORD.                                                
005400*                                                                         
005410     MOVE 'TT' TO PV-RECORD-TYPE-CDE.                                     
005420     MOVE PVL-POSITIONS-ACCEPTED-CT TO PV-TRAILER-REC-COUNT.              
005430     WRITE POSITION-VALUATION-RECORD.                                     
005440 800-WRITE-TRAILER-RECORD-EXIT.                                           
005450     EXIT.                                                                
005460*                                                                         
005470* CLOSES ALL THREE FILES IN THE ORDER THEY WERE OPENED.        *          
005480 900-TERMINATE-RUN.                                                       
005490*                                                                         
005500     CLOSE POSITIONS.                                                     
005510     CLOSE POSITION-VALUATIONS.                                           
005520     CLOSE REJECTED-POSITIONS.                                            
005530 900-TERMINATE-RUN-EXIT.                                                  
005540     EXIT.                                                                
