000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. ACCOUNT-MASTER-VALIDATE.                                     
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* ACCOUNT-MASTER-VALIDATE LOADS THE BROKERAGE ACCOUNT REFERENCE *         
000200* FILE INTO A WORKING-STORAGE TABLE AND CONFIRMS THAT A GIVEN   *         
000210* ACCOUNT NAME IS ON FILE BEFORE ITS POSITIONS ARE VALUED.      *         
000220* CALLED BY THE POSITION VALUATION REFRESH DRIVER (PVL.TIP01)   *         
000230* ONCE PER RUN WITH ACTION-CODE 'LOAD', THEN ONCE PER POSITION  *         
000240* READ WITH ACTION-CODE 'FIND' TO RESOLVE THE BROKER NAME AND   *         
000250* ACCOUNT TYPE (NORMAL, IKE OR IKZE) FOR THE REPORT.            *         
000260* THE TABLE IS KEPT IN ASCENDING ACCOUNTS-FILE SEQUENCE; NO     *         
000270* SORT IS TAKEN ON LOAD BECAUSE THE UPSTREAM EXTRACT ALREADY    *         
000280* ORDERS ACCOUNTS BY ACCT-NAME.  A LINEAR SEARCH IS ADEQUATE AT *         
000290* THE VOLUMES THIS SHOP RUNS (UNDER 500 ACCOUNTS PER BOOK).     *         
000300*****************************************************************         
000310*                                                                         
000320*****************************************************************         
000330*                       CHANGE LOG                              *         
000340*****************************************************************         
000350* 03/14/89  J.K.     ZM-0008  ORIGINAL WRITE-UP.  VALIDATED     *         
000360*                             DEALER BRANCH AGAINST THE BRANCH  *         
000370*                             MASTER FOR ACCOUNT ACTIVITY POST. *         
000380* 11/02/90  J.K.     ZM-0061  BRANCH TABLE EXPANDED FROM 200 TO *         
000390*                             350 ENTRIES PER REGIONAL REQUEST. *         
000400* 05/18/92  A.N.     ZM-0141  ADDED SEQUENTIAL RELOAD ON TABLE  *         
000410*                             OVERFLOW INSTEAD OF ABENDING.      *        
000420* 09/07/94  A.N.     ZM-0219  CORRECTED SEARCH TO STOP AT FIRST *         
000430*                             MATCH; DUPLICATE NAMES WERE       *         
000440*                             RETURNING THE LAST ENTRY ONLY.    *         
000450* 02/14/96  R.P.     ZM-0306  DEALER-BRANCH TABLE RENAMED AND   *         
000460*                             TRIMMED TO ACTIVE BRANCHES ONLY.  *         
000470* 10/01/98  M.W.     ZM-0392  Y2K: BRANCH-OPEN-DT 2-DIGIT YEAR  *         
000480*                             FIELD RETIRED, NO REPLACEMENT.    *         
000490* 02/22/99  M.W.     ZM-0400  Y2K RETEST - NO CENTURY WINDOW    *         
000500*                             LOGIC REMAINED IN THIS PROGRAM;   *         
000510*                             SIGNED OFF CLEAN.                 *         
000520* 04/19/04  K.S.     ZM-0554  REBUILT AS THE BROKERAGE ACCOUNT  *         
000530*                             MASTER FOR THE NEW IKE TAX-       *         
000540*                             ADVANTAGED ACCOUNT TYPE.          *         
000550* 08/30/07  K.S.     ZM-0611  TABLE SIZE RAISED TO 500 ENTRIES  *         
000560*                             AHEAD OF THE IKE ENROLLMENT PUSH. *         
000570* 03/02/12  T.B.     ZM-0733  ADDED IKZE TO ACCT-TYPE 88-LEVELS.*         
000580* 11/14/18  T.B.     ZM-0901  TABLE REWRITTEN WITH AN INDEX     *         
000590*                             (ACCT-TBL-INX) IN PLACE OF A      *         
000600*                             SUBSCRIPT; SEARCH LOGIC UNCHANGED.*         
000610* 01/20/26  P.D.     ZM-1149  TABLE SEARCH NOW RETURNS BROKER   *         
000620*                             NAME AND ACCOUNT TYPE TO THE      *         
000630*                             CALLER FOR THE POSITIONS REPORT;  *         
000640*                             DROPPED THE DEALER-BRANCH FIELDS. *         
000650*****************************************************************         
000660*                                                                         
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SOURCE-COMPUTER. IBM-390.                                                
000700 OBJECT-COMPUTER. IBM-390.                                                
000710*                                                                         
000720* UPSI-0 FLAGS AN OPERATOR-REQUESTED RERUN FROM THE MORNING     *         
000730* CYCLE JCL; NAME-ALPHA IS KEPT FROM THE OLD BRANCH-CODE EDIT   *         
000740* AND IS NO LONGER REFERENCED BUT COSTS NOTHING TO LEAVE HERE.  *         
000750 SPECIAL-NAMES.                                                           
000760     C01 IS TOP-OF-FORM                                                   
000770     CLASS NAME-ALPHA IS "A" THRU "Z"                                     
000780     UPSI-0 ON STATUS IS ACCT-RERUN-SW.                                   
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810*    ACCOUNTS IS THE DAILY BROKERAGE ACCOUNT MASTER EXTRACT.              
000820     SELECT ACCOUNTS ASSIGN TO UT-S-ACCTMS                                
000830         ORGANIZATION IS LINE SEQUENTIAL.                                 
000840*                                                                         
000850 DATA DIVISION.                                                           
000860 FILE SECTION.                                                            
000870*                                                                         
000880* ACCOUNT-RECORD CARRIES A ONE-TIME HEADER (RUN DATE), A        *         
000890* DETAIL ROW PER ACCOUNT, AND A TRAILER ROW COUNT - THE SAME    *         
000900* HH/DD/TT DISCRIMINATOR CONVENTION USED ON EVERY EXTRACT THIS  *         
000910* SHOP BUILDS.  ACCT-AUDIT-TRACE-AREA IS AN ALTERNATE VIEW OF   *         
000920* THE DETAIL ROW KEPT FOR THE OLD MANUAL-TRACE PROCEDURE.       *         
000930 FD  ACCOUNTS                                                             
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD CONTAINS 92 CHARACTERS                                        
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     DATA RECORD IS ACCOUNT-RECORD.                                       
000990 01  ACCOUNT-RECORD.                                                      
001000     05  ACCT-RECORD-TYPE-CDE           PIC X(2).                         
001010         88  ACCT-RECORD-HEADER             VALUE 'HH'.                   
001020         88  ACCT-RECORD-DETAIL             VALUE 'DD'.                   
001030         88  ACCT-RECORD-TRAILER            VALUE 'TT'.                   
001040     05  ACCT-HEADER-AREA.                                                
001050         10  ACCT-RUN-DATE.                                               
001060             15  ACCT-RUN-CC-DATE            PIC 9(2).                    
001070             15  ACCT-RUN-YY-DATE            PIC 9(2).                    
001080             15  ACCT-RUN-MM-DATE            PIC 9(2).                    
001090             15  ACCT-RUN-DD-DATE            PIC 9(2).                    
001100         10  FILLER                          PIC X(82).                   
001110     05  ACCT-DETAIL-AREA REDEFINES ACCT-HEADER-AREA.                     
001120         10  ACCT-NAME                       PIC X(40).                   
001130         10  ACCT-BROKER-NAME                PIC X(40).                   
001140         10  ACCT-TYPE                       PIC X(10).                   
001150             88  ACCT-TYPE-NORMAL                VALUE 'NORMAL'.          
001160             88  ACCT-TYPE-IKE                   VALUE 'IKE'.             
001170             88  ACCT-TYPE-IKZE                  VALUE 'IKZE'.            
001180     05  ACCT-TRAILER-AREA REDEFINES ACCT-HEADER-AREA.                    
001190         10  ACCT-TRAILER-REC-COUNT          PIC 9(7).                    
001200         10  FILLER                          PIC X(83).                   
001210*    AUDIT-TRACE VIEW - SURVIVES FROM THE OLD MANUAL RECONCILE            
001220*    PROCEDURE; KEPT SO A DUMP OF THE FILE STILL SHOWS A NAME             
001230*    WITHOUT DECODING THE TYPE-CODE BYTE BY HAND.                         
001240     05  ACCT-AUDIT-TRACE-AREA REDEFINES ACCT-HEADER-AREA.                
001250         10  ACCT-AUDIT-NAME                 PIC X(40).                   
001260         10  FILLER                          PIC X(50).                   
001270*                                                                         
001280 WORKING-STORAGE SECTION.                                                 
001290*                                                                         
001300* STANDALONE SWITCHES AND COUNTERS ARE CARRIED AS 77-LEVEL      *         
001310* ITEMS PER SHOP STANDARD, NOT BURIED UNDER AN 01 GROUP - THAT  *         
001320* WAY A WORKING-STORAGE DUMP LINES THEM UP ONE PER ENTRY.       *         
001330 77  EOF-ACCOUNTS-SW                PIC X(3)  VALUE 'NO '.                
001340     88  EOF-ACCOUNTS                    VALUE 'YES'.                     
001350 77  ACCOUNT-TABLE-LOADED-SW        PIC X(3)  VALUE 'NO '.                
001360     88  ACCOUNT-TABLE-LOADED            VALUE 'YES'.                     
001370 77  ACCT-RERUN-SW                  PIC X(1)  VALUE SPACE.                
001380 77  ACCOUNT-TABLE-MAX-CT           PIC S9(4) COMP VALUE +500.            
001390 77  ACCOUNT-TABLE-ENTRY-CT         PIC S9(4) COMP VALUE ZERO.            
001400 77  ACCOUNT-TABLE-IDX              PIC S9(4) COMP VALUE ZERO.            
001410*                                                                         
001420* ACCOUNT-WORK-TABLE HOLDS THE ENTIRE ACCOUNTS FILE IN MEMORY   *         
001430* FOR THE DURATION OF THE RUN SO A PER-POSITION FIND COSTS NO   *         
001440* I/O.  ACCOUNT-TABLE-MAX-CT ABOVE BOUNDS THE OCCURS CLAUSE -   *         
001450* RAISE BOTH TOGETHER IF THE BOOK OF ACCOUNTS EVER GROWS PAST   *         
001460* 500.                                                          *         
001470 01  ACCOUNT-WORK-TABLE.                                                  
001480     05  ACCOUNT-TABLE-ENTRY OCCURS 500 TIMES                             
001490             INDEXED BY ACCT-TBL-INX.                                     
001500         10  AT-NAME                    PIC X(40).                        
001510         10  AT-BROKER-NAME             PIC X(40).                        
001520         10  AT-TYPE                    PIC X(10).                        
001530*                                                                         
001540 LINKAGE SECTION.                                                         
001550*                                                                         
001560* ACCOUNT-LOOKUP-PARMS IS THE CALL INTERFACE SHARED WITH EVERY  *         
001570* CALLER.  ALP-ACTION-CDE SELECTS LOAD (ONCE, AT OPEN) OR FIND  *         
001580* (ONCE PER POSITION); ALP-FOUND-SW TELLS THE CALLER WHETHER    *         
001590* THE ACCOUNT NAME RESOLVED.                                    *         
001600 01  ACCOUNT-LOOKUP-PARMS.                                                
001610     05  ALP-ACTION-CDE                 PIC X(4).                         
001620         88  ALP-ACTION-LOAD                VALUE 'LOAD'.                 
001630         88  ALP-ACTION-FIND                VALUE 'FIND'.                 
001640     05  ALP-ACCOUNT-NAME                PIC X(40).                       
001650     05  ALP-BROKER-NAME                 PIC X(40).                       
001660     05  ALP-ACCOUNT-TYPE                PIC X(10).                       
001670     05  ALP-FOUND-SW                    PIC X(3).                        
001680         88  ALP-FOUND                      VALUE 'YES'.                  
001690         88  ALP-NOT-FOUND                  VALUE 'NO '.                  
001700*                                                                         
001710 PROCEDURE DIVISION USING ACCOUNT-LOOKUP-PARMS.                           
001720*                                                                         
001730* 000-ACCOUNT-MASTER-CTL DISPATCHES ON THE CALLER'S    *                  
001740* ACTION CODE AND RETURNS CONTROL IMMEDIATELY - THIS PROGRAM    *         
001750* NEVER RUNS STANDALONE, SO THERE IS NO STOP RUN HERE.          *         
001760 000-ACCOUNT-MASTER-CTL.                                                  
001770*                                                                         
001780     IF ALP-ACTION-LOAD                                                   
001790         PERFORM 200-LOAD-ACCOUNT-TABLE                                   
001800             THRU 200-LOAD-ACCOUNT-TABLE-EXIT                             
001810     ELSE                                                                 
001820         IF ALP-ACTION-FIND                                               
001830             PERFORM 300-FIND-ACCOUNT-ENTRY                               
001840                 THRU 300-FIND-ACCOUNT-ENTRY-EXIT                         
001850         END-IF                                                           
001860     END-IF.                                                              
001870     GOBACK.                                                              
001880*                                                                         
001890* 200-LOAD-ACCOUNT-TABLE READS THE ACCOUNTS FILE ONCE PER RUN   *         
001900* AND BUILDS THE IN-MEMORY TABLE SEARCHED BY 300 BELOW.          *        
001910 200-LOAD-ACCOUNT-TABLE.                                                  
001920*                                                                         
001930     MOVE 'NO ' TO EOF-ACCOUNTS-SW.                                       
001940     MOVE ZERO  TO ACCOUNT-TABLE-ENTRY-CT.                                
001950     OPEN INPUT ACCOUNTS.                                                 
001960     PERFORM 210-READ-ACCOUNT-REC THRU 210-READ-ACCOUNT-REC-EXIT.         
001970     PERFORM 220-BUILD-ACCT-TBL-ENTRY                                     
001980         THRU 220-BUILD-ACCT-TBL-ENTRY-EXIT                               
001990         UNTIL EOF-ACCOUNTS.                                              
002000     CLOSE ACCOUNTS.                                                      
002010     MOVE 'YES' TO ACCOUNT-TABLE-LOADED-SW.                               
002020 200-LOAD-ACCOUNT-TABLE-EXIT.                                             
002030     EXIT.                                                                
002040*                                                                         
002050* 210-READ-ACCOUNT-REC IS THE LONE READ PARAGRAPH FOR THE FILE; *         
002060* 220 BELOW PERFORMS IT AGAIN AFTER EVERY DETAIL ROW IS FILED.  *         
002070 210-READ-ACCOUNT-REC.                                                    
002080*                                                                         
002090     READ ACCOUNTS                                                        
002100         AT END                                                           
002110             MOVE 'YES' TO EOF-ACCOUNTS-SW                                
002120     END-READ.                                                            
002130 210-READ-ACCOUNT-REC-EXIT.                                               
002140     EXIT.                                                                
002150*                                                                         
002160* 220-BUILD-ACCT-TBL-ENTRY FILES ONE DETAIL ROW INTO THE TABLE  *         
002170* AND READS THE NEXT RECORD.  HEADER AND TRAILER ROWS FALL      *         
002180* THROUGH UNFILED - THEY CARRY NO ACCOUNT OF THEIR OWN.         *         
002190 220-BUILD-ACCT-TBL-ENTRY.                                                
002200*                                                                         
002210     IF ACCT-RECORD-DETAIL                                                
002220         ADD 1 TO ACCOUNT-TABLE-ENTRY-CT                                  
002230         SET ACCT-TBL-INX TO ACCOUNT-TABLE-ENTRY-CT                       
002240         MOVE ACCT-NAME        TO AT-NAME (ACCT-TBL-INX)                  
002250         MOVE ACCT-BROKER-NAME TO AT-BROKER-NAME (ACCT-TBL-INX)           
002260         MOVE ACCT-TYPE        TO AT-TYPE (ACCT-TBL-INX)                  
002270     END-IF.                                                              
002280     PERFORM 210-READ-ACCOUNT-REC THRU 210-READ-ACCOUNT-REC-EXIT.         
002290 220-BUILD-ACCT-TBL-ENTRY-EXIT.                                           
002300     EXIT.                                                                
002310*                                                                         
002320* 300-FIND-ACCOUNT-ENTRY SCANS THE TABLE FOR ALP-ACCOUNT-NAME.  *         
002330* A STRAIGHT VARYING SCAN IS USED RATHER THAN SEARCH ALL - THE  *         
002340* TABLE IS NOT KEPT IN KEY SEQUENCE ONCE LOADED BECAUSE ACCOUNT *         
002350* NAMES CAN REPEAT ACROSS BROKERS.                              *         
002360 300-FIND-ACCOUNT-ENTRY.                                                  
002370*                                                                         
002380     MOVE 'NO ' TO ALP-FOUND-SW.                                          
002390     PERFORM 310-SEARCH-ACCT-TBL-ENTRY                                    
002400         THRU 310-SEARCH-ACCT-TBL-ENTRY-EXIT                              
002410         VARYING ACCT-TBL-INX FROM 1 BY 1                                 
002420         UNTIL ACCT-TBL-INX > ACCOUNT-TABLE-ENTRY-CT                      
002430            OR ALP-FOUND.                                                 
002440 300-FIND-ACCOUNT-ENTRY-EXIT.                                             
002450     EXIT.                                                                
002460*                                                                         
002470* 310-SEARCH-ACCT-TBL-ENTRY TESTS ONE TABLE ENTRY AND, ON A     *         
002480* MATCH, COPIES THE BROKER NAME AND ACCOUNT TYPE BACK TO THE    *         
002490* CALLER'S PARAMETER AREA.                                      *         
002500 310-SEARCH-ACCT-TBL-ENTRY.                                               
002510*                                                                         
002520     IF AT-NAME (ACCT-TBL-INX) = ALP-ACCOUNT-NAME                         
002530         MOVE 'YES' TO ALP-FOUND-SW                                       
002540         MOVE AT-BROKER-NAME (ACCT-TBL-INX) TO ALP-BROKER-NAME            
002550         MOVE AT-TYPE (ACCT-TBL-INX)        TO ALP-ACCOUNT-TYPE           
002560     END-IF.                                                              
002570 310-SEARCH-ACCT-TBL-ENTRY-EXIT.                                          
002580     EXIT.                                                                
