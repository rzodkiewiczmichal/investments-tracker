000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. INSTRUMENT-PRICE-REFRESH.                                    
000120 AUTHOR. DMP. MODIFIED BY P.D.                                            
000130 INSTALLATION. DMP WARSZAWA DC.                                           
000140 DATE-WRITTEN. 03/14/1989.                                                
000150 DATE-COMPILED. 03/14/1989.                                               
000160 SECURITY. DMP INTERNAL USE ONLY - IT DEPARTMENT.                         
000170*                                                                         
000180*****************************************************************         
000190* INSTRUMENT-PRICE-REFRESH LOADS THE INSTRUMENT REFERENCE FILE *          
000200* INTO A WORKING-STORAGE TABLE AND RESOLVES THE CURRENT MARKET *          
000210* PRICE FOR A GIVEN INSTRUMENT SYMBOL.  CALLED BY THE POSITION *          
000220* VALUATION REFRESH DRIVER (PVL.TIP01) ONCE PER RUN WITH       *          
000230* ACTION-CODE 'LOAD' TO BUILD THE TABLE, THEN ONCE PER POSITION*          
000240* READ WITH ACTION-CODE 'FIND' TO RESOLVE SYMBOL, NAME, TYPE,  *          
000250* CURRENT PRICE AND PRICE CURRENCY.  IF THE INSTRUMENT IS ON   *          
000260* FILE BUT CARRIES NO PRICE YET, THE ZERO-PRICE INDICATOR IS   *          
000270* RAISED SO THE CALLER CAN CARRY THE POSITION AT COST.         *          
000280* PRICE CURRENCY IS CARRIED SEPARATELY FROM THE POSITION'S OWN *          
000290* COST-BASIS CURRENCY FIELD - BOTH ARE PLN TODAY BUT THE LAYOUT*          
000300* WAS LEFT ABLE TO CARRY A CROSS-LISTED FOREIGN QUOTE LATER.   *          
000310*****************************************************************         
000320*                                                                         
000330*****************************************************************         
000340*                       CHANGE LOG                             *          
000350*****************************************************************         
000360* 03/14/89  J.K.     ZM-0006  ORIGINAL WRITE-UP.  LOADS MUTUAL *          
000370*                             FUND NAV FILE, RESOLVES NAV BY   *          
000380*                             FUND CODE FOR THE NIGHTLY BALANCE*          
000390*                             REFRESH.                         *          
000400* 11/02/91  A.N.     ZM-0118  RAISED TABLE SIZE FROM 500 TO    *          
000410*                             1000 ENTRIES - FUND COUNT GREW.  *          
000420* 06/30/93  R.P.     ZM-0241  ADDED PRICE CURRENCY FIELD, ALL  *          
000430*                             FUNDS NOW QUOTED IN PLN ONLY.    *          
000440* 09/09/98  M.W.     ZM-0390  Y2K: RUN-DATE EXPANDED TO 4-DIGIT*          
000450*                             CCYY ON HEADER RECORD.            *         
000460* 02/11/99  M.W.     ZM-0398  Y2K FOLLOW-UP: REGRESSION FIX ON *          
000470*                             CENTURY BREAK IN TABLE DISPLAY.  *          
000480* 04/19/04  K.S.     ZM-0552  RETIRED MUTUAL FUND NAV LOAD;    *          
000490*                             REBUILT AS EQUITY/ETF INSTRUMENT *          
000500*                             PRICE TABLE FOR NEW IKE ACCOUNTS.*          
000510* 07/22/08  A.N.     ZM-0649  BINARY SEARCH REPLACED WITH      *          
000520*                             SEQUENTIAL SCAN - TABLE NO LONGER*          
000530*                             KEPT IN SYMBOL SEQUENCE.         *          
000540* 03/02/12  T.B.     ZM-0731  ADDED BOND_ETF AND POLISH_GOVT   *          
000550*                             BOND TO INSTR-TYPE 88-LEVELS FOR *          
000560*                             IKZE ACCOUNT SUPPORT.             *         
000570* 08/15/15  T.B.     ZM-0803  TABLE EXPANDED TO 2000 ENTRIES.  *          
000580* 05/03/18  P.D.     ZM-0902  ADDED ZERO-PRICE INDICATOR SO    *          
000590*                             POSITIONS WITH NO QUOTE CAN BE   *          
000600*                             CARRIED AT COST RATHER THAN       *         
000610*                             REJECTED.                         *         
000620* 01/20/26  P.D.     ZM-1147  FOLDED FUND-CODE LOOKUP OUT IN   *          
000630*                             FAVOUR OF INSTR-SYMBOL KEY TO     *         
000640*                             MATCH THE REWORKED POSITION       *         
000650*                             VALUATION REFRESH DRIVER.         *         
000660* 08/10/26  P.D.     ZM-1193  300-FIND-INSTR-ENTRY NOW CLEARS  *          
000670*                             NAME/TYPE/PRICE/CURRENCY BEFORE   *         
000680*                             EVERY SEARCH - A NOT-FOUND SYMBOL*          
000690*                             WAS COMING BACK WITH THE PRIOR    *         
000700*                             CALL'S RESULT STILL SITTING IN    *         
000710*                             THOSE FIELDS.                     *         
000720*****************************************************************         
000730*                                                                         
000740 ENVIRONMENT DIVISION.                                                    
000750 CONFIGURATION SECTION.                                                   
000760 SOURCE-COMPUTER. IBM-390.                                                
000770 OBJECT-COMPUTER. IBM-390.                                                
000780*                                                                         
000790* UPSI-0 FLAGS A RERUN OF THE PRICE REFRESH FROM THE OPERATOR; *          
000800* PRICE-NUMERIC IS A LEFTOVER EDIT CLASS FROM THE OLD NAV       *         
000810* VALIDATION ROUTINE, STILL HARMLESS TO CARRY.                  *         
000820 SPECIAL-NAMES.                                                           
000830     C01 IS TOP-OF-FORM                                                   
000840     CLASS PRICE-NUMERIC IS "0" THRU "9"                                  
000850     UPSI-0 ON STATUS IS INSTR-RERUN-SW.                                  
000860 INPUT-OUTPUT SECTION.                                                    
000870 FILE-CONTROL.                                                            
000880*    INSTRUMENTS IS THE DAILY SECURITY MASTER / PRICE EXTRACT.            
000890     SELECT INSTRUMENTS ASSIGN TO UT-S-INSTRMS                            
000900         ORGANIZATION IS LINE SEQUENTIAL.                                 
000910*                                                                         
000920 DATA DIVISION.                                                           
000930 FILE SECTION.                                                            
000940*                                                                         
000950* INSTRUMENT-RECORD FOLLOWS THE SAME HH/DD/TT HEADER-DETAIL-   *          
000960* TRAILER SHAPE AS EVERY OTHER EXTRACT IN THIS SUITE.           *         
000970* INSTR-AUDIT-TRACE-AREA IS A SYMBOL/PRICE-ONLY VIEW KEPT FOR   *         
000980* THE OPERATOR'S QUICK SYSOUT SCAN DURING THE MORNING CYCLE.    *         
000990 FD  INSTRUMENTS                                                          
001000     RECORDING MODE IS F                                                  
001010     LABEL RECORDS ARE STANDARD                                           
001020     RECORD CONTAINS 118 CHARACTERS                                       
001030     BLOCK CONTAINS 0 RECORDS                                             
001040     DATA RECORD IS INSTRUMENT-RECORD.                                    
001050 01  INSTRUMENT-RECORD.                                                   
001060     05  INSTR-RECORD-TYPE-CDE         PIC X(2).                          
001070         88  INSTR-RECORD-HEADER           VALUE 'HH'.                    
001080         88  INSTR-RECORD-DETAIL           VALUE 'DD'.                    
001090         88  INSTR-RECORD-TRAILER          VALUE 'TT'.                    
001100     05  INSTR-HEADER-AREA.                                               
001110         10  INSTR-RUN-DATE.                                              
001120             15  INSTR-RUN-CC-DATE         PIC 9(2).                      
001130             15  INSTR-RUN-YY-DATE         PIC 9(2).                      
001140             15  INSTR-RUN-MM-DATE         PIC 9(2).                      
001150             15  INSTR-RUN-DD-DATE         PIC 9(2).                      
001160         10  FILLER                        PIC X(108).                    
001170     05  INSTR-DETAIL-AREA REDEFINES INSTR-HEADER-AREA.                   
001180         10  INSTR-SYMBOL                  PIC X(20).                     
001190         10  INSTR-NAME                    PIC X(60).                     
001200         10  INSTR-TYPE                    PIC X(20).                     
001210             88  INSTR-TYPE-STOCK              VALUE 'STOCK'.             
001220             88  INSTR-TYPE-ETF                VALUE 'ETF'.               
001230             88  INSTR-TYPE-BOND-ETF           VALUE 'BOND_ETF'.          
001240             88  INSTR-TYPE-GOVT-BOND          VALUE                      
001250                     'POLISH_GOVERNMENT_BOND'.                            
001260         10  INSTR-CURRENT-PRICE           PIC S9(9)V9(4).                
001270         10  INSTR-PRICE-CCY               PIC X(3).                      
001280     05  INSTR-TRAILER-AREA REDEFINES INSTR-HEADER-AREA.                  
001290         10  INSTR-TRAILER-REC-COUNT       PIC 9(7).                      
001300         10  FILLER                        PIC X(109).                    
001310*    AUDIT-TRACE VIEW - SYMBOL AND PRICE ONLY, NO NAME OR TYPE;           
001320*    USED WHEN THE OPERATOR JUST WANTS TO EYEBALL THAT PRICES             
001330*    CAME ACROSS ON THE EXTRACT.                                          
001340     05  INSTR-AUDIT-TRACE-AREA REDEFINES INSTR-HEADER-AREA.              
001350         10  INSTR-AUDIT-SYMBOL            PIC X(20).                     
001360         10  INSTR-AUDIT-PRICE             PIC S9(9)V9(4).                
001370         10  FILLER                        PIC X(93).                     
001380*                                                                         
001390 WORKING-STORAGE SECTION.                                                 
001400*                                                                         
001410* STANDALONE SWITCHES AND COUNTERS ARE 77-LEVEL ITEMS PER SHOP *          
001420* STANDARD - NONE OF THEM BELONGS TO A LARGER GROUP MOVE.      *          
001430 77  EOF-INSTRUMENTS-SW            PIC X(3)  VALUE 'NO '.                 
001440     88  EOF-INSTRUMENTS               VALUE 'YES'.                       
001450 77  INSTRUMENT-TABLE-LOADED-SW    PIC X(3)  VALUE 'NO '.                 
001460     88  INSTRUMENT-TABLE-LOADED       VALUE 'YES'.                       
001470 77  INSTR-RERUN-SW                PIC X(1)  VALUE SPACE.                 
001480 77  INSTRUMENT-TABLE-MAX-CT       PIC S9(4) COMP VALUE +2000.            
001490 77  INSTRUMENT-TABLE-ENTRY-CT     PIC S9(4) COMP VALUE ZERO.             
001500 77  INSTRUMENT-TABLE-IDX          PIC S9(4) COMP VALUE ZERO.             
001510*                                                                         
001520* INSTRUMENT-WORK-TABLE HOLDS THE ENTIRE PRICE FILE IN MEMORY  *          
001530* FOR THE RUN.  INSTRUMENT-TABLE-MAX-CT ABOVE BOUNDS THE       *          
001540* OCCURS CLAUSE - RAISE BOTH TOGETHER IF THE SECURITY MASTER   *          
001550* EVER GROWS PAST 2000 LINES.                                  *          
001560 01  INSTRUMENT-WORK-TABLE.                                               
001570     05  INSTRUMENT-TABLE-ENTRY OCCURS 2000 TIMES                         
001580             INDEXED BY INSTR-TBL-INX.                                    
001590         10  IT-SYMBOL                 PIC X(20).                         
001600         10  IT-NAME                   PIC X(60).                         
001610         10  IT-TYPE                   PIC X(20).                         
001620         10  IT-CURRENT-PRICE          PIC S9(9)V9(4).                    
001630         10  IT-PRICE-CCY              PIC X(3).                          
001640*                                                                         
001650 LINKAGE SECTION.                                                         
001660*                                                                         
001670* INSTRUMENT-LOOKUP-PARMS IS THE CALL INTERFACE SHARED WITH    *          
001680* EVERY CALLER.  ILP-ZERO-PRICE-SW IS SET ONLY ON A FOUND      *          
001690* INSTRUMENT THAT CARRIES A ZERO CURRENT PRICE - NOT FOUND AT  *          
001700* ALL IS A SEPARATE CONDITION, ILP-NOT-FOUND.                  *          
001710 01  INSTRUMENT-LOOKUP-PARMS.                                             
001720     05  ILP-ACTION-CDE                PIC X(4).                          
001730         88  ILP-ACTION-LOAD               VALUE 'LOAD'.                  
001740         88  ILP-ACTION-FIND               VALUE 'FIND'.                  
001750     05  ILP-SYMBOL                    PIC X(20).                         
001760     05  ILP-INSTR-NAME                PIC X(60).                         
001770     05  ILP-INSTR-TYPE                PIC X(20).                         
001780     05  ILP-CURRENT-PRICE             PIC S9(9)V9(4).                    
001790     05  ILP-PRICE-CCY                 PIC X(3).                          
001800     05  ILP-FOUND-SW                  PIC X(3).                          
001810         88  ILP-FOUND                     VALUE 'YES'.                   
001820         88  ILP-NOT-FOUND                 VALUE 'NO '.                   
001830     05  ILP-ZERO-PRICE-SW             PIC X(3).                          
001840         88  ILP-ZERO-PRICE                VALUE 'YES'.                   
001850*                                                                         
001860 PROCEDURE DIVISION USING INSTRUMENT-LOOKUP-PARMS.                        
001870*                                                                         
001880* 000-INSTR-PRICE-REFRESH-CTL DISPATCHES ON THE CALLER'S       *          
001890* ACTION CODE AND RETURNS IMMEDIATELY - NO STOP RUN, THIS       *         
001900* PROGRAM IS NEVER THE JOB STEP'S TOP-LEVEL PROGRAM.           *          
001910 000-INSTR-PRICE-REFRESH-CTL.                                             
001920*                                                                         
001930     IF ILP-ACTION-LOAD                                                   
001940         PERFORM 200-LOAD-INSTR-TABLE                                     
001950             THRU 200-LOAD-INSTR-TABLE-EXIT                               
001960     ELSE                                                                 
001970         IF ILP-ACTION-FIND                                               
001980             PERFORM 300-FIND-INSTR-ENTRY                                 
001990                 THRU 300-FIND-INSTR-ENTRY-EXIT                           
002000         END-IF                                                           
002010     END-IF.                                                              
002020     GOBACK.                                                              
002030*                                                                         
002040* 200-LOAD-INSTR-TABLE READS THE INSTRUMENTS FILE ONCE PER RUN *          
002050* AND BUILDS THE IN-MEMORY TABLE SEARCHED BY 300 BELOW.        *          
002060 200-LOAD-INSTR-TABLE.                                                    
002070*                                                                         
002080     MOVE 'NO ' TO EOF-INSTRUMENTS-SW.                                    
002090     MOVE ZERO  TO INSTRUMENT-TABLE-ENTRY-CT.                             
002100     OPEN INPUT INSTRUMENTS.                                              
002110     PERFORM 210-READ-INSTR-REC THRU 210-READ-INSTR-REC-EXIT.             
002120     PERFORM 220-BUILD-TABLE-ENTRY THRU 220-BUILD-TABLE-ENTRY-EXIT        
002130         UNTIL EOF-INSTRUMENTS.                                           
002140     CLOSE INSTRUMENTS.                                                   
002150     MOVE 'YES' TO INSTRUMENT-TABLE-LOADED-SW.                            
002160 200-LOAD-INSTR-TABLE-EXIT.                                               
002170     EXIT.                                                                
002180*                                                                         
002190* 210-READ-INSTR-REC IS THE LONE READ PARAGRAPH FOR THE FILE;  *          
002200* 220 BELOW PERFORMS IT AGAIN AFTER EVERY DETAIL ROW IS FILED. *          
002210 210-READ-INSTR-REC.                                                      
002220*                                                                         
002230     READ INSTRUMENTS                                                     
002240         AT END                                                           
002250             MOVE 'YES' TO EOF-INSTRUMENTS-SW                             
002260     END-READ.                                                            
002270 210-READ-INSTR-REC-EXIT.                                                 
002280     EXIT.                                                                
002290*                                                                         
002300* 220-BUILD-TABLE-ENTRY FILES ONE DETAIL ROW INTO THE TABLE    *          
002310* AND READS THE NEXT RECORD.  HEADER AND TRAILER ROWS FALL     *          
002320* THROUGH UNFILED.                                              *         
002330 220-BUILD-TABLE-ENTRY.                                                   
002340*                                                                         
002350     IF INSTR-RECORD-DETAIL                                               
002360         ADD 1 TO INSTRUMENT-TABLE-ENTRY-CT                               
002370         SET INSTR-TBL-INX TO INSTRUMENT-TABLE-ENTRY-CT                   
002380         MOVE INSTR-SYMBOL        TO IT-SYMBOL (INSTR-TBL-INX)            
002390         MOVE INSTR-NAME          TO IT-NAME (INSTR-TBL-INX)              
002400         MOVE INSTR-TYPE          TO IT-TYPE (INSTR-TBL-INX)              
002410         MOVE INSTR-CURRENT-PRICE TO IT-CURRENT-PRICE                     
002420                                      (INSTR-TBL-INX)                     
002430         MOVE INSTR-PRICE-CCY     TO IT-PRICE-CCY (INSTR-TBL-INX)         
002440     END-IF.                                                              
002450     PERFORM 210-READ-INSTR-REC THRU 210-READ-INSTR-REC-EXIT.             
002460 220-BUILD-TABLE-ENTRY-EXIT.                                              
002470     EXIT.                                                                
002480*                                                                         
002490* 300-FIND-INSTR-ENTRY SCANS THE TABLE FOR ILP-SYMBOL.  IF ON   *         
002500* FILE BUT PRICED AT ZERO, ILP-ZERO-PRICE-SW IS RAISED SO THE   *         
002510* CALLER CARRIES THE POSITION AT COST INSTEAD OF MARKET VALUE.  *         
002520* THE FOUR RESULT FIELDS ARE CLEARED BEFORE EVERY SEARCH (ZM-   *         
002530* 1193 BELOW) SO A NOT-FOUND SYMBOL NEVER GOES BACK TO THE      *         
002540* CALLER CARRYING THE PRIOR CALL'S NAME/TYPE/PRICE/CURRENCY.    *         
002550 300-FIND-INSTR-ENTRY.                                                    
002560*                                                                         
002570     MOVE 'NO '  TO ILP-FOUND-SW.                                         
002580     MOVE 'NO '  TO ILP-ZERO-PRICE-SW.                                    
002590     MOVE SPACES TO ILP-INSTR-NAME.                                       
002600     MOVE SPACES TO ILP-INSTR-TYPE.                                       
002610     MOVE ZERO   TO ILP-CURRENT-PRICE.                                    
002620     MOVE SPACES TO ILP-PRICE-CCY.                                        
002630     PERFORM 310-SEARCH-TABLE-ENTRY                                       
002640         THRU 310-SEARCH-TABLE-ENTRY-EXIT                                 
002650         VARYING INSTR-TBL-INX FROM 1 BY 1                                
002660         UNTIL INSTR-TBL-INX > INSTRUMENT-TABLE-ENTRY-CT                  
002670            OR ILP-FOUND.                                                 
002680 300-FIND-INSTR-ENTRY-EXIT.                                               
002690     EXIT.                                                                
002700*                                                                         
002710* 310-SEARCH-TABLE-ENTRY TESTS ONE TABLE ENTRY AND, ON A MATCH,*          
002720* COPIES NAME, TYPE, PRICE AND CURRENCY BACK TO THE CALLER AND *          
002730* CHECKS THE ZERO-PRICE CONDITION.                             *          
002740 310-SEARCH-TABLE-ENTRY.                                                  
002750*                                                                         
002760     IF IT-SYMBOL (INSTR-TBL-INX) = ILP-SYMBOL                            
002770         MOVE 'YES' TO ILP-FOUND-SW                                       
002780         MOVE IT-NAME (INSTR-TBL-INX)  TO ILP-INSTR-NAME                  
002790         MOVE IT-TYPE (INSTR-TBL-INX)  TO ILP-INSTR-TYPE                  
002800         MOVE IT-CURRENT-PRICE (INSTR-TBL-INX)                            
002810                                       TO ILP-CURRENT-PRICE               
002820         MOVE IT-PRICE-CCY (INSTR-TBL-INX) TO ILP-PRICE-CCY               
002830         IF IT-CURRENT-PRICE (INSTR-TBL-INX) = ZERO                       
002840             MOVE 'YES' TO ILP-ZERO-PRICE-SW                              
002850         END-IF                                                           
002860     END-IF.                                                              
002870 310-SEARCH-TABLE-ENTRY-EXIT.                                             
002880     EXIT.                                                                
